000100******************************************************************
000200* SISTEMA         - SIGAL - GESTAO DE ARQUIVAMENTO DE LOGS      *
000300******************************************************************
000400* BOOK DO ARQUIVO DE SAIDA  - STATRPT          - LRECL 3100 BYTE*
000500******************************************************************
000600* NOME DO BOOK    - COBO2003 - RELATORIO NORMALIZADO DE         *
000700*                   ESTATISTICAS (SUBSTITUI A PLANILHA .XLSX);   *
000800*                   REDEFINES PARA LINHA DE CABECALHO E LINHA    *
000900*                   DE DADOS - ATE 50 TAGS POR EXECUCAO          *
001000******************************************************************
001100* REG-STRPT       - PIC X(3100)       - REG. TOTAL DO ARQUIVO    *
001200******************************************************************
001300* STRPT-CABECALHO - NIVEL 01 REDEFINES - LINHA DE TITULO         *
001400*   STRPT-CAB-TIMESTAMP- LITERAL 'TIMESTAMP'                     *
001500*   STRPT-CAB-NOME     - OCCURS 50 - NOME AMIGAVEL DE CADA TAG,  *
001550*                        LARGURA X(060) - CABE O NOME COMPLETO   *
001560*                        (O MESMO TAMANHO DE DIC-NOME-AMIGO, VIDE*
001570*                        COBI2003) - NAO TRUNCAR NO CABECALHO    *
001600******************************************************************
001700* STRPT-LINHA     - NIVEL 01 REDEFINES - LINHA DE DADOS          *
001800*   STRPT-LIN-TIMESTAMP- TIMESTAMP DA LINHA (EPOCH), EDITADO      *
001900*   STRPT-LIN-VALOR    - OCCURS 50 - VALOR DA TAG, "FORWARD-     *
002000*                        FILLED" NA ORDEM DO DICIONARIO          *
002100******************************************************************
002200*
002300 01          REG-STRPT           PIC     X(3100).
002400*
002500 01          STRPT-CABECALHO     REDEFINES      REG-STRPT.
002600   03        STRPT-CAB-TIMESTAMP PIC     X(015) VALUE 'TIMESTAMP'.
002700   03        STRPT-CAB-NOME      OCCURS  50  TIMES
002800                                 PIC     X(060).
002900   03        FILLER              PIC     X(085).
003000*
003100 01          STRPT-LINHA         REDEFINES      REG-STRPT.
003200   03        STRPT-LIN-TIMESTAMP PIC     Z(009)9.
003300   03        FILLER              PIC     X(005).
003400   03        STRPT-LIN-VALOR     OCCURS  50  TIMES
003500                                 PIC     -(013)9.
003600   03        FILLER              PIC     X(2385).
003700*
003800******************************************************************
003900* FIM DO BOOK DO ARQUIVO DE SAIDA        SEQ. - OUTPUT - STATRPT *
004000******************************************************************
