000100*****************************************************************
000200 IDENTIFICATION              DIVISION.
000300*****************************************************************
000400*
000500 PROGRAM-ID.                 LOGBB006.
000600 AUTHOR.                     CARLOS EDUARDO MOTA.
000700 INSTALLATION.               CPD - NUCLEO DE COMPETICAO.
000800 DATE-WRITTEN.               22/09/1991.
000900 DATE-COMPILED.
001000 SECURITY.                   USO INTERNO DA EQUIPE - NUCLEO CPD.
001100*
001200*****************************************************************
001300* SISTEMA......: SIGAL - SISTEMA DE GESTAO DE ARQUIVAMENTO      *
001400*                DE LOGS DE TELEMETRIA                          *
001500*****************************************************************
001600* ANALISTA.....: CARLOS EDUARDO MOTA                            *
001700* LINGUAGEM....: COBOL/BATCH                                    *
001800* PROGRAMADOR..: CARLOS EDUARDO MOTA                            *
001900* DATA.........: 22/09/1991                                     *
002000*****************************************************************
002100* OBJETIVO.....: ROTINA UTILITARIA DE USO GERAL DO SISTEMA,     *
002200*                CHAMADA PELOS DEMAIS PROGRAMAS PARA VALIDAR O  *
002300*                NOME DE PASTA CANDIDATA, ECOAR A EXISTENCIA DE  *
002400*                ARQUIVOS-FILHOS, DECIDIR O ARQUIVAMENTO SOB     *
002500*                DEMANDA, FORMATAR O TAMANHO HUMANO BINARIO E    *
002600*                CONVERTER A DATA-EPOCH DA SESSAO PARA AAAA-MM-DD*
002700*****************************************************************
002800*
002900*****************************************************************
003000*        HISTORICO DE ALTERACOES                                *
003100*****************************************************************
003200* 22/09/1991  CEM  CHAMADO-0003  PROGRAMA ORIGINAL - OPERACOES   *LOGBB006
003300*                                'V' E 'A' APENAS.               *
003400* 14/11/1991  CEM  CHAMADO-0017  INCLUIDA A OPERACAO 'E'.        *LOGBB006
003500* 19/07/1992  JRS  CHAMADO-0048  INCLUIDA A OPERACAO 'H' PARA    *LOGBB006
003600*                                FORMATACAO DE TAMANHO HUMANO.  *
003700* 21/01/1993  CEM  CHAMADO-0061  AJUSTE NA POTENCIA MAXIMA (TB). *LOGBB006
003800* 05/09/1998  RPA  CHAMADO-0155  VIRADA DO SECULO - REVISAO      *LOGBB006
003900*                                GERAL PARA Y2K. SEM IMPACTO    *
004000*                                NESTA ROTINA (NAO HA DATAS).   *
004100* 30/10/2006  DCF  CHAMADO-0233  PADRONIZADA A FAIXA DE CODIGOS  *LOGBB006
004200*                                DE RETORNO COM OS DEMAIS PGMS. *
004300* 11/03/2014  MVC  CHAMADO-0301  CORRIGIDA A OPERACAO 'V': ZERO  *LOGBB006
004400*                                E INTEIRO VALIDO, NAO SO OS    *
004500*                                POSITIVOS; REVISTA A 'H' PARA  *
004600*                                NAO EXIBIR CASA DECIMAL ABAIXO *
004700*                                DE 1024 BYTES E PARA GRAFAR AS *
004800*                                UNIDADES NO PADRAO KIB/MIB/... *
004900* 11/03/2014  MVC  CHAMADO-0302  INCLUIDA A OPERACAO 'D', QUE    *LOGBB006
005000*                                CONVERTE A DATA-EPOCH (SEGUNDOS *
005100*                                DESDE 01/01/1970) PARA A DATA  *
005200*                                DA SESSAO NO FORMATO AAAA-MM-DD.*
005300*****************************************************************
005400 ENVIRONMENT                 DIVISION.
005500*****************************************************************
005600 CONFIGURATION               SECTION.
005700*****************************************************************
005800 SPECIAL-NAMES.              C01             IS    TOP-OF-FORM.
005900*****************************************************************
006000 DATA                        DIVISION.
006100*****************************************************************
006200 WORKING-STORAGE             SECTION.
006300*****************************************************************
006400*
006500*****************************************************************
006600*        AREA DE TRABALHO DA OPERACAO 'V' (VALIDA INTEIRO)      *
006700*****************************************************************
006800*
006900 01      WS-PASTA-9          PIC     X(009) VALUE SPACES.
007000 01      FILLER              REDEFINES      WS-PASTA-9.
007100   03    WS-PASTA-9-NUM      PIC     9(009).
007200*
007300*****************************************************************
007400*        AREA DE TRABALHO DAS OPERACOES 'A' E 'H' (TAMANHO)     *
007500*****************************************************************
007600*
007700 01      WS-BYTES-WORK       PIC     S9(015) COMP VALUE ZERO.
007800 01      FILLER              REDEFINES      WS-BYTES-WORK.
007900   03    WS-BYTES-SINAL      PIC     X(008).
008000*
008100 01      WS-BYTES-ABS        PIC     S9(015) COMP VALUE ZERO.
008200 01      WS-DIVISOR          PIC     S9(015) COMP VALUE 1.
008300 01      WS-TEMP-DIV         PIC     S9(015) COMP VALUE ZERO.
008400 01      WS-VALOR-X10        PIC     S9(015) COMP VALUE ZERO.
008500 01      WS-PARTE-INT        PIC     S9(009) COMP VALUE ZERO.
008600 01      WS-PARTE-DEC        PIC     S9(009) COMP VALUE ZERO.
008700 77      WS-IDX-UNIDADE      PIC     9(002)  COMP VALUE 1.
008800*
008900 01      WS-SINAL-SAI        PIC     X(001) VALUE SPACES.
009000 01      WS-PARTE-DEC-EDIT   PIC     9(001).
009100*
009200 01      WS-MAGNITUDE-9      PIC     9(004).
009300 01      FILLER              REDEFINES      WS-MAGNITUDE-9.
009400   03    WS-MAGNITUDE-DIG    OCCURS  04  TIMES
009500                              PIC     X(001).
009600 01      WS-POS-INI          PIC     9(002)  COMP VALUE 1.
009700 01      WS-MAGNITUDE-SAI    PIC     X(004) VALUE SPACES.
009800*
009900*****************************************************************
010000*   TABELA DE UNIDADES BINARIAS (B, KIB, MIB, GIB, TIB, PIB, EIB)*
010100*****************************************************************
010200*
010300 01      WS-TAB-UNIDADES.
010400   03    FILLER              PIC     X(003) VALUE 'B  '.
010500   03    FILLER              PIC     X(003) VALUE 'KIB'.
010600   03    FILLER              PIC     X(003) VALUE 'MIB'.
010700   03    FILLER              PIC     X(003) VALUE 'GIB'.
010800   03    FILLER              PIC     X(003) VALUE 'TIB'.
010900   03    FILLER              PIC     X(003) VALUE 'PIB'.
011000   03    FILLER              PIC     X(003) VALUE 'EIB'.
011100*
011200 01      FILLER              REDEFINES      WS-TAB-UNIDADES.
011300   03    TU-UNIDADE          OCCURS  07  TIMES
011400                              PIC     X(003).
011500*
011600*****************************************************************
011700*        AREA DE TRABALHO DA OPERACAO 'D' (DATA DA SESSAO)      *
011800*****************************************************************
011900*
012000 01      WS-DIAS-REST        PIC     S9(009) COMP VALUE ZERO.
012100 01      WS-QTD-TEMP         PIC     S9(009) COMP VALUE ZERO.
012200 01      WS-ANO-ATUAL        PIC     9(004)  COMP VALUE ZERO.
012300 01      WS-MES-ATUAL        PIC     9(002)  COMP VALUE ZERO.
012400 01      WS-DIA-ATUAL        PIC     9(002)  COMP VALUE ZERO.
012500 01      WS-DIAS-ANO         PIC     9(003)  COMP VALUE ZERO.
012600 01      WS-DIAS-MES         PIC     9(002)  COMP VALUE ZERO.
012700 01      WS-REM4             PIC     9(002)  COMP VALUE ZERO.
012800 01      WS-REM100           PIC     9(002)  COMP VALUE ZERO.
012900 01      WS-REM400           PIC     9(003)  COMP VALUE ZERO.
013000 01      WS-ANO-BISSEXTO     PIC     X(001) VALUE 'N'.
013050    88   WS-E-BISSEXTO                    VALUE 'S'.
013060    88   WS-NAO-E-BISSEXTO                VALUE 'N'.
013100*
013200 01      WS-TAB-DIAS-MES.
013300   03    FILLER              PIC     9(002) VALUE 31.
013400   03    FILLER              PIC     9(002) VALUE 28.
013500   03    FILLER              PIC     9(002) VALUE 31.
013600   03    FILLER              PIC     9(002) VALUE 30.
013700   03    FILLER              PIC     9(002) VALUE 31.
013800   03    FILLER              PIC     9(002) VALUE 30.
013900   03    FILLER              PIC     9(002) VALUE 31.
014000   03    FILLER              PIC     9(002) VALUE 31.
014100   03    FILLER              PIC     9(002) VALUE 30.
014200   03    FILLER              PIC     9(002) VALUE 31.
014300   03    FILLER              PIC     9(002) VALUE 30.
014400   03    FILLER              PIC     9(002) VALUE 31.
014500*
014600 01      FILLER              REDEFINES      WS-TAB-DIAS-MES.
014700   03    TB-DIAS-MES         OCCURS  12  TIMES
014800                              PIC     9(002).
014900*
015000 01      WS-ANO-EDIT         PIC     9(004).
015100 01      WS-MES-EDIT         PIC     9(002).
015200 01      WS-DIA-EDIT         PIC     9(002).
015300*
015400*****************************************************************
015500 LINKAGE                     SECTION.
015600*****************************************************************
015700*
015800     COPY    RUCWS010.
015900*
016000*****************************************************************
016100 PROCEDURE                   DIVISION     USING   WRD-GRUPO-UTIL.
016200*****************************************************************
016300*
016400     PERFORM 1000-00-PROCED-PRINCIPAIS.
016500
016600     GOBACK.
016700*
016800*****************************************************************
016900 1000-00-PROCED-PRINCIPAIS   SECTION.
017000*****************************************************************
017100*
017200     MOVE    00              TO      WRD-CODRET.
017300     MOVE    SPACES          TO      WRD-FLAG-SAI.
017400     MOVE    SPACES          TO      WRD-CAMPO-SAI.
017500
017600     IF      WRD-OP-VALIDA
017700             PERFORM         1100-00-VALIDA-INTEIRO
017800     ELSE
017900       IF    WRD-OP-EXISTE
018000             PERFORM         1200-00-VERIFICA-EXISTENCIA
018100       ELSE
018200         IF  WRD-OP-ARQUIVA
018300             PERFORM         1300-00-ARQUIVA-PASTA
018400         ELSE
018500           IF WRD-OP-FORMATA-TAM
018600             PERFORM         1400-00-FORMATA-TAMANHO
018700           ELSE
018800             IF WRD-OP-FORMATA-DATA
018900               PERFORM       1500-00-FORMATA-DATA
019000             ELSE
019100               MOVE 99       TO      WRD-CODRET
019200             END-IF
019300           END-IF
019400         END-IF
019500       END-IF
019600     END-IF.
019700*
019800 1000-99-EXIT.
019900     EXIT.
020000*
020100*****************************************************************
020200 1100-00-VALIDA-INTEIRO      SECTION.
020300*****************************************************************
020400* REGRA: O NOME DA PASTA SO E CANDIDATO SE FOR COMPOSTO SOMENTE  *
020500* POR DIGITOS DECIMAIS (INTEIRO NAO-NEGATIVO - ZERO E VALIDO).   *
020600*****************************************************************
020700*
020800     MOVE    WRD-CAMPO-ENT (1:9)
020900                             TO      WS-PASTA-9.
021000
021100     IF      WS-PASTA-9      NOT     NUMERIC
021200             MOVE    92      TO      WRD-CODRET
021300     ELSE
021400             MOVE    WRD-CAMPO-ENT   TO      WRD-CAMPO-SAI
021500     END-IF.
021600*
021700 1100-99-EXIT.
021800     EXIT.
021900*
022000*****************************************************************
022100 1200-00-VERIFICA-EXISTENCIA SECTION.
022200*****************************************************************
022300* A VARREDURA REAL DO SISTEMA DE ARQUIVOS, QUE APURA SE O       *
022400* ARQUIVO-FILHO EXISTE NA PASTA CANDIDATA, E FEITA PELO PASSO   *
022500* QUE MONTA O CADLOGD, ANTES DESTE PROGRAMA SER CHAMADO; AQUI   *
022600* SO SE ECOA O FLAG JA APURADO NAQUELE PASSO.                   *
022700*****************************************************************
022800*
022900     MOVE    WRD-FLAG-ENT    TO      WRD-FLAG-SAI.
023000*
023100 1200-99-EXIT.
023200     EXIT.
023300*
023400*****************************************************************
023500 1300-00-ARQUIVA-PASTA       SECTION.
023600*****************************************************************
023700* REGRA: O ZIP SO E CRIADO SOB DEMANDA; SE JA EXISTIR, NAO E    *
023800* REGRAVADO - APENAS SE INFORMA O CODIGO 93 AO CHAMADOR.        *
023900*****************************************************************
024000*
024100     IF      WRD-ENT-EXISTE
024200             MOVE    'Y'     TO      WRD-FLAG-SAI
024300             MOVE    93      TO      WRD-CODRET
024400     ELSE
024500             MOVE    'Y'     TO      WRD-FLAG-SAI
024600             MOVE    00      TO      WRD-CODRET
024700     END-IF.
024800*
024900 1300-99-EXIT.
025000     EXIT.
025100*
025200*****************************************************************
025300 1400-00-FORMATA-TAMANHO     SECTION.
025400*****************************************************************
025500* REGRA: ABAIXO DE 1024 BYTES, O TAMANHO E EXIBIDO COMO INTEIRO *
025600* PURO SEGUIDO DE ' B', SEM CASA DECIMAL. A PARTIR DE 1024      *
025700* BYTES, O TAMANHO E REDUZIDO A BASE 1024 (KIB, MIB, GIB, TIB,  *
025800* PIB, EIB) E EXIBIDO COM UMA CASA DECIMAL, PRESERVANDO O SINAL *
025900* ORIGINAL DO VALOR RECEBIDO.                                   *
026000*****************************************************************
026100*
026200     MOVE    WRD-BYTES-ENT   TO      WS-BYTES-WORK.
026300
026400     IF      WS-BYTES-WORK   LESS    ZEROS
026500             MOVE    '-'     TO      WS-SINAL-SAI
026600             COMPUTE WS-BYTES-ABS   =   WS-BYTES-WORK  *  -1
026700     ELSE
026800             MOVE    SPACES  TO      WS-SINAL-SAI
026900             MOVE    WS-BYTES-WORK   TO      WS-BYTES-ABS
027000     END-IF.
027100
027200     IF      WS-BYTES-ABS    LESS    1024
027300             MOVE    WS-BYTES-ABS    TO      WS-PARTE-INT
027400             PERFORM 1420-00-MONTA-MAGNITUDE
027500             STRING  WS-SINAL-SAI         DELIMITED BY SPACE
027600                     WS-MAGNITUDE-SAI     DELIMITED BY SPACE
027700                     ' B'                 DELIMITED BY SIZE
027800                     INTO                 WRD-CAMPO-SAI
027900             MOVE    00      TO      WRD-CODRET
028000     ELSE
028100             MOVE    1               TO      WS-DIVISOR
028200             MOVE    1               TO      WS-IDX-UNIDADE
028300             MOVE    WS-BYTES-ABS    TO      WS-TEMP-DIV
028400
028500             PERFORM 1410-00-REDUZ-POTENCIA
028600               UNTIL WS-TEMP-DIV     LESS    1024
028700                  OR WS-IDX-UNIDADE  EQUAL   7
028800
028900             COMPUTE WS-VALOR-X10 ROUNDED  =  (WS-BYTES-ABS * 10) /
029000                                                 WS-DIVISOR
029100
029200             COMPUTE WS-PARTE-INT   =   WS-VALOR-X10  /  10
029300             COMPUTE WS-PARTE-DEC   =   WS-VALOR-X10  -
029400                                          (WS-PARTE-INT * 10)
029500
029600             PERFORM 1420-00-MONTA-MAGNITUDE
029700             MOVE    WS-PARTE-DEC    TO      WS-PARTE-DEC-EDIT
029800
029900             STRING  WS-SINAL-SAI         DELIMITED BY SPACE
030000                     WS-MAGNITUDE-SAI     DELIMITED BY SPACE
030100                     '.'                  DELIMITED BY SIZE
030200                     WS-PARTE-DEC-EDIT    DELIMITED BY SIZE
030300                     ' '                  DELIMITED BY SIZE
030400                     TU-UNIDADE (WS-IDX-UNIDADE)
030500                                          DELIMITED BY SIZE
030600                     INTO                 WRD-CAMPO-SAI
030700
030800             MOVE    00      TO      WRD-CODRET
030900     END-IF.
031000*
031100 1400-99-EXIT.
031200     EXIT.
031300*
031400*****************************************************************
031500 1410-00-REDUZ-POTENCIA      SECTION.
031600*****************************************************************
031700*
031800     COMPUTE WS-DIVISOR   =   WS-DIVISOR  *  1024.
031900
032000     ADD     1               TO      WS-IDX-UNIDADE.
032100
032200     COMPUTE WS-TEMP-DIV  =   WS-BYTES-ABS  /  WS-DIVISOR.
032300*
032400 1410-99-EXIT.
032500     EXIT.
032600*
032700*****************************************************************
032800 1420-00-MONTA-MAGNITUDE     SECTION.
032900*****************************************************************
033000* ELIMINA OS ZEROS DE PREENCHIMENTO A ESQUERDA DE WS-PARTE-INT,  *
033100* SEM USAR FUNCAO INTRINSECA DE EDICAO - O PROGRAMA VARRE A      *
033200* REPRESENTACAO ZONADA ATE ACHAR O PRIMEIRO DIGITO SIGNIFICATIVO.*
033300*****************************************************************
033400*
033500     MOVE    WS-PARTE-INT    TO      WS-MAGNITUDE-9.
033600     MOVE    1               TO      WS-POS-INI.
033700
033800     PERFORM 1421-00-AVANCA-POS-INI
033900       UNTIL WS-POS-INI      EQUAL   4
034000          OR WS-MAGNITUDE-DIG (WS-POS-INI) NOT EQUAL '0'.
034100
034200     MOVE    SPACES          TO      WS-MAGNITUDE-SAI.
034300     STRING  WS-MAGNITUDE-9 (WS-POS-INI:)
034400                             DELIMITED BY SIZE
034500             INTO            WS-MAGNITUDE-SAI.
034600*
034700 1420-99-EXIT.
034800     EXIT.
034900*
035000*****************************************************************
035100 1421-00-AVANCA-POS-INI      SECTION.
035200*****************************************************************
035300*
035400     ADD     1               TO      WS-POS-INI.
035500*
035600 1421-99-EXIT.
035700     EXIT.
035800*
035900*****************************************************************
036000 1500-00-FORMATA-DATA        SECTION.
036100*****************************************************************
036200* REGRA: A DATA-EPOCH DA SESSAO (SEGUNDOS DESDE 01/01/1970, SEM *
036300* FUNCAO INTRINSECA DE DATA) E DECOMPOSTA EM ANO, MES E DIA POR  *
036400* SUBTRACAO SUCESSIVA, CONSIDERANDO ANOS BISSEXTOS, E DEVOLVIDA  *
036500* JA FORMATADA COMO AAAA-MM-DD.                                 *
036600*****************************************************************
036700*
036800     COMPUTE WS-DIAS-REST = WRD-BYTES-ENT / 86400.
036900     MOVE    1970            TO      WS-ANO-ATUAL.
037000
037100     PERFORM 1511-00-CALCULA-DIAS-ANO.
037200
037300     PERFORM 1510-00-CONSOME-ANO
037400       UNTIL WS-DIAS-REST     LESS    WS-DIAS-ANO.
037500
037600     MOVE    1               TO      WS-MES-ATUAL.
037700
037800     IF      WS-E-BISSEXTO
037900             MOVE    29      TO      TB-DIAS-MES (2)
038000     ELSE
038100             MOVE    28      TO      TB-DIAS-MES (2)
038200     END-IF.
038300
038400     PERFORM 1520-00-CALCULA-DIAS-MES.
038500
038600     PERFORM 1525-00-CONSOME-MES
038700       UNTIL WS-DIAS-REST     LESS    WS-DIAS-MES.
038800
038900     COMPUTE WS-DIA-ATUAL = WS-DIAS-REST + 1.
039000
039100     MOVE    WS-ANO-ATUAL    TO      WS-ANO-EDIT.
039200     MOVE    WS-MES-ATUAL    TO      WS-MES-EDIT.
039300     MOVE    WS-DIA-ATUAL    TO      WS-DIA-EDIT.
039400
039500     STRING  WS-ANO-EDIT             DELIMITED BY SIZE
039600             '-'                     DELIMITED BY SIZE
039700             WS-MES-EDIT             DELIMITED BY SIZE
039800             '-'                     DELIMITED BY SIZE
039900             WS-DIA-EDIT             DELIMITED BY SIZE
040000             INTO                    WRD-CAMPO-SAI.
040100
040200     MOVE    00              TO      WRD-CODRET.
040300*
040400 1500-99-EXIT.
040500     EXIT.
040600*
040700*****************************************************************
040800 1510-00-CONSOME-ANO         SECTION.
040900*****************************************************************
041000*
041100     SUBTRACT WS-DIAS-ANO   FROM    WS-DIAS-REST.
041200
041300     ADD     1               TO      WS-ANO-ATUAL.
041400
041500     PERFORM 1511-00-CALCULA-DIAS-ANO.
041600*
041700 1510-99-EXIT.
041800     EXIT.
041900*
042000*****************************************************************
042100 1511-00-CALCULA-DIAS-ANO    SECTION.
042200*****************************************************************
042300* ANO BISSEXTO: DIVISIVEL POR 4 E (NAO DIVISIVEL POR 100 OU      *
042400* DIVISIVEL POR 400) - CALCULO POR DIVIDE...REMAINDER, SEM       *
042500* FUNCAO INTRINSECA.                                            *
042600*****************************************************************
042700*
042800     DIVIDE  WS-ANO-ATUAL    BY      4
042900             GIVING          WS-QTD-TEMP
043000             REMAINDER       WS-REM4.
043100     DIVIDE  WS-ANO-ATUAL    BY      100
043200             GIVING          WS-QTD-TEMP
043300             REMAINDER       WS-REM100.
043400     DIVIDE  WS-ANO-ATUAL    BY      400
043500             GIVING          WS-QTD-TEMP
043600             REMAINDER       WS-REM400.
043700
043800     IF      WS-REM4         EQUAL   ZEROS
043900       AND ( WS-REM100       NOT     EQUAL   ZEROS
044000        OR   WS-REM400       EQUAL   ZEROS )
044100             MOVE    'S'     TO      WS-ANO-BISSEXTO
044200             MOVE    366     TO      WS-DIAS-ANO
044300     ELSE
044400             MOVE    'N'     TO      WS-ANO-BISSEXTO
044500             MOVE    365     TO      WS-DIAS-ANO
044600     END-IF.
044700*
044800 1511-99-EXIT.
044900     EXIT.
045000*
045100*****************************************************************
045200 1520-00-CALCULA-DIAS-MES    SECTION.
045300*****************************************************************
045400*
045500     MOVE    TB-DIAS-MES (WS-MES-ATUAL)
045600                             TO      WS-DIAS-MES.
045700*
045800 1520-99-EXIT.
045900     EXIT.
046000*
046100*****************************************************************
046200 1525-00-CONSOME-MES         SECTION.
046300*****************************************************************
046400*
046500     SUBTRACT WS-DIAS-MES   FROM    WS-DIAS-REST.
046600
046700     ADD     1               TO      WS-MES-ATUAL.
046800
046900     PERFORM 1520-00-CALCULA-DIAS-MES.
047000*
047100 1525-99-EXIT.
047200     EXIT.
047300*
047400*****************************************************************
047500*                   FIM DO PROGRAMA - LOGBB006                  *
047600*****************************************************************
