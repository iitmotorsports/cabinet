000100*****************************************************************
000200 IDENTIFICATION              DIVISION.
000300*****************************************************************
000400*
000500 PROGRAM-ID.                 LOGPB006.
000600 AUTHOR.                     JOAO ROBERTO SALES.
000700 INSTALLATION.               CPD - NUCLEO DE COMPETICAO.
000800 DATE-WRITTEN.               12/03/1992.
000900 DATE-COMPILED.
001000 SECURITY.                   USO INTERNO DA EQUIPE - NUCLEO CPD.
001100*
001200*****************************************************************
001300* SISTEMA......: SIGAL - SISTEMA DE GESTAO DE ARQUIVAMENTO      *
001400*                DE LOGS DE TELEMETRIA                          *
001500*****************************************************************
001600* ANALISTA.....: JOAO ROBERTO SALES                             *
001700* LINGUAGEM....: COBOL/BATCH                                    *
001800* PROGRAMADOR..: JOAO ROBERTO SALES                             *
001900* DATA.........: 12/03/1992                                     *
002000*****************************************************************
002100* OBJETIVO.....: A PARTIR DO DICIONARIO DE TAGS E DAS AMOSTRAS  *
002200*                BRUTAS DE ESTATISTICA DE UM LOG, MONTAR A      *
002300*                MATRIZ NORMALIZADA (UMA LINHA POR TIMESTAMP,   *
002400*                UMA COLUNA POR TAG), REPETINDO O ULTIMO VALOR  *
002500*                CONHECIDO DE CADA TAG NAS LINHAS EM QUE ELA    *
002600*                NAO FOI AMOSTRADA (FORWARD-FILL).              *
002700*                CHAMADO PELO LOGPB004 PARA CADA LOG QUE TENHA  *
002800*                .STATS E AINDA NAO TENHA .XLSX.                *
002900*****************************************************************
003000*
003100*****************************************************************
003200*        HISTORICO DE ALTERACOES                                *
003300*****************************************************************
003400* 12/03/1992  JRS  CHAMADO-0035  PROGRAMA ORIGINAL.              *LOGPB006
003500* 19/07/1992  JRS  CHAMADO-0048  PASSOU A SER CHAMADO PELO       *LOGPB006
003600*                                LOGPB004 EM VEZ DE RODAR COMO  *
003700*                                PASSO SEPARADO DA JCL.         *
003800* 03/08/1994  MVC  CHAMADO-0090  LIMITE DE 50 TAGS POR LINHA,    *LOGPB006
003900*                                CONFORME O LAYOUT DO STATRPT.  *
004000* 05/09/1998  RPA  CHAMADO-0155  VIRADA DO SECULO - REVISAO      *LOGPB006
004100*                                GERAL PARA Y2K. SEM IMPACTO    *
004200*                                NESTA ROTINA (TIMESTAMP EPOCH).*
004300* 22/02/1999  RPA  CHAMADO-0156  TESTES DE REGRESSAO PARA Y2K    *LOGPB006
004400*                                CONCLUIDOS SEM PENDENCIAS.      *
004500* 11/05/2001  DCF  CHAMADO-0190  DUMP DE CONTADORES NO ABEND.    *LOGPB006
004520* 11/03/2014  MVC  CHAMADO-0303  ZERADAS AS AREAS DE TRABALHO NO *LOGPB006
004540*                                INICIO DE CADA CHAMADA (TAB-DIC-*
004560*                                IONARIO, TAB-ULTIMO-VALOR E     *
004580*                                CONTADORES); ANTES FICAVAM COM O*
004590*                                RESIDUO DO LOG ANTERIOR, POIS O *
004595*                                GOBACK NAO DESCARREGA O PROGRAMA*
004600*****************************************************************
004700 ENVIRONMENT                 DIVISION.
004800*****************************************************************
004900 CONFIGURATION               SECTION.
005000*****************************************************************
005100 SPECIAL-NAMES.              C01             IS    TOP-OF-FORM.
005300*****************************************************************
005400 INPUT-OUTPUT                SECTION.
005500*****************************************************************
005600 FILE-CONTROL.
005700*****************************************************************
005800* INPUT..: STATDIC - DICIONARIO DE TAGS             - LRECL=100 *
005900*****************************************************************
006000*
006100     SELECT  STATDIC  ASSIGN  TO  UT-S-STATDIC
006200             FILE     STATUS  IS  WS-FS-STATDIC.
006300*
006400*****************************************************************
006500* INPUT..: STATSMP - AMOSTRAS BRUTAS (NAO ORDENADAS)- LRECL=060 *
006600*****************************************************************
006700*
006800     SELECT  STATSMP  ASSIGN  TO  UT-S-STATSMP
006900             FILE     STATUS  IS  WS-FS-STATSMP.
007000*
007100*****************************************************************
007200* TRABALHO: WS-TRABALHO - ORDENACAO POR TIMESTAMP/TAG           *
007300*****************************************************************
007400*
007500     SELECT  WS-TRABALHO ASSIGN TO UT-S-WORK02.
007600*
007700*****************************************************************
007800* OUTPUT.: STATRPT - RELATORIO NORMALIZADO DE ESTATIST-LRECL=3100*
007900*****************************************************************
008000*
008100     SELECT  STATRPT  ASSIGN  TO  UT-S-STATRPT
008200             FILE     STATUS  IS  WS-FS-STATRPT.
008300*
008400*****************************************************************
008500 DATA                        DIVISION.
008600*****************************************************************
008700 FILE                        SECTION.
008800*****************************************************************
008900* INPUT..: STATDIC - DICIONARIO DE TAGS             - LRECL=100 *
009000*****************************************************************
009100*
009200 FD  STATDIC
009300     RECORDING  MODE      IS  F
009400     LABEL      RECORD    IS  STANDARD
009500     BLOCK      CONTAINS  0   RECORDS.
009600*
009700 01      REG-STATDIC         PIC     X(100).
009800*
009900*****************************************************************
010000* INPUT..: STATSMP - AMOSTRAS BRUTAS (NAO ORDENADAS)- LRECL=060 *
010100*****************************************************************
010200*
010300 FD  STATSMP
010400     RECORDING  MODE      IS  F
010500     LABEL      RECORD    IS  STANDARD
010600     BLOCK      CONTAINS  0   RECORDS.
010700*
010800 01      REG-STATSMP         PIC     X(060).
010900*
011000*****************************************************************
011100* TRABALHO: WS-TRABALHO - ORDENACAO POR TIMESTAMP/TAG           *
011200*****************************************************************
011300*
011400 SD  WS-TRABALHO
011500     RECORD     CONTAINS  60  CHARACTERS.
011600*
011700 01      SD-REG-AMO.
011800   03    SD-AMO-TIMESTAMP    PIC     9(010).
011900   03    SD-AMO-TAG-CODE     PIC     X(032).
012000   03    FILLER              PIC     X(018).
012100*
012200*****************************************************************
012300* OUTPUT.: STATRPT - RELATORIO NORMALIZADO DE ESTATIST-LRECL=3100*
012400*****************************************************************
012500*
012600 FD  STATRPT
012700     RECORDING  MODE      IS  F
012800     LABEL      RECORD    IS  STANDARD
012900     BLOCK      CONTAINS  0   RECORDS.
013000*
013100 01      REG-STATRPT         PIC     X(3100).
013200*
013300*****************************************************************
013400 WORKING-STORAGE             SECTION.
013500*****************************************************************
013600*
013700 01      WS-FS-STATDIC       PIC     9(002) VALUE ZEROS.
013800 01      WS-FS-STATSMP       PIC     9(002) VALUE ZEROS.
013900 01      WS-FS-STATRPT       PIC     9(002) VALUE ZEROS.
014000 01      WS-FS-RETORNO       PIC     9(002) VALUE ZEROS.
014050    88   WS-FIM-RETORNO-SORT              VALUE 10.
014100*
014200*****************************************************************
014300*        TOTAIS DE PROCESSAMENTO                                *
014400*****************************************************************
014500*
014600 01      WS-TOTAIS-PROC.
014700   03    WS-LID-STATDIC      PIC     9(009) COMP VALUE ZERO.
014800   03    WS-GRV-STATRPT      PIC     9(009) COMP VALUE ZERO.
014850   03    FILLER              PIC     X(006) VALUE SPACES.
014900*
015000 01      FILLER              REDEFINES      WS-TOTAIS-PROC.
015100   03    WS-TOTAIS-BYTES     PIC     X(024).
015200*
015300 01      WS-EDICAO           PIC     Z.ZZZ.ZZ9.
015400*
015500*****************************************************************
015600*        DICIONARIO DE TAGS EM MEMORIA (ORDEM DE COLUNA)        *
015700*****************************************************************
015800*
015900 01      WS-QTD-DIC          PIC     9(002) COMP VALUE ZERO.
016000 01      WS-IDX-DIC          PIC     9(002) COMP VALUE ZERO.
016100*
016200 01      WS-IDX-TAG          PIC     9(002) COMP VALUE ZERO.
016300 01      FILLER              REDEFINES      WS-IDX-TAG.
016400   03    WS-IDX-TAG-ALF      PIC     X(002).
016500*
016600 01      TAB-DICIONARIO.
016700   03    TAB-DIC-ENTRY       OCCURS  50  TIMES.
016800     05  TAB-DIC-CODE        PIC     X(032).
016900     05  TAB-DIC-NOME        PIC     X(060).
016950   03    FILLER              PIC     X(008) VALUE SPACES.
017000*
017100*****************************************************************
017200*        ULTIMO VALOR CONHECIDO DE CADA TAG (FORWARD-FILL)      *
017300*****************************************************************
017400*
017500 01      TAB-ULTIMO-VALOR.
017600   03    TAB-ULTIMO          OCCURS  50  TIMES
017650                              PIC     S9(009)  COMP VALUE ZERO.
017700   03    FILLER              PIC     X(008) VALUE SPACES.
017800*
017900*****************************************************************
018000*        CONTROLE DE QUEBRA POR TIMESTAMP                       *
018100*****************************************************************
018200*
018300 01      WS-TS-ATUAL         PIC     9(010) COMP VALUE ZERO.
018400 01      FILLER              REDEFINES      WS-TS-ATUAL.
018500   03    WS-TS-ATUAL-ALF     PIC     X(008).
018600*
018700 01      WS-PRIMEIRA-AMOSTRA PIC     X(001) VALUE 'S'.
018710    88   WS-E-PRIMEIRA-AMOSTRA            VALUE 'S'.
018720    88   WS-NAO-E-PRIMEIRA-AMOSTRA        VALUE 'N'.
018800*
018900*****************************************************************
019000*        VARIAVEIS PARA TRATAMENTO DE ABEND                     *
019100*****************************************************************
019200*
019300 01      WS-ACESSO-ARQ       PIC     X(013) VALUE SPACES.
019400 01      WS-DDNAME-ARQ       PIC     X(008) VALUE SPACES.
019500 01      WS-FS-ARQ           PIC     9(002) VALUE ZEROS.
019600*
019700 77      WS-PTO-ERRO         PIC     9(003) VALUE ZEROS.
019800*
019900*****************************************************************
020000* INPUT..: STATDIC - DICIONARIO DE TAGS             - LRECL=100 *
020100*****************************************************************
020200*
020300     COPY    COBI2003.
020400*
020500*****************************************************************
020600* TRABALHO: AREA DE RECEBIMENTO DA AMOSTRA DEVOLVIDA PELO SORT  *
020700*****************************************************************
020800*
020900     COPY    COBI2004.
021000*
021100*****************************************************************
021200* OUTPUT.: STATRPT - RELATORIO NORMALIZADO DE ESTATIST-LRECL=3100*
021300*****************************************************************
021400*
021500     COPY    COBO2003.
021600*
021700*****************************************************************
021800 LINKAGE                     SECTION.
021900*****************************************************************
022000*
022100*****************************************************************
022200* AREA DE COMUNICACAO COM O LOGPB004 (CHAMADOR)                 *
022300*****************************************************************
022400*
022500 01      LK-GRUPO-STAT.
022600   03    LK-ID-STAT          PIC     9(009).
022700   03    LK-CODRET-STAT      PIC     9(002).
022750   03    FILLER              PIC     X(005).
022800*
022900*****************************************************************
023000 PROCEDURE                   DIVISION     USING   LK-GRUPO-STAT.
023100*****************************************************************
023200*
023300     MOVE    00              TO      LK-CODRET-STAT.
023400
023500     PERFORM 0100-00-PROCED-INICIAIS.
023600
023700     PERFORM 1000-00-PROCED-PRINCIPAIS
023800       UNTIL WS-FS-STATDIC   EQUAL   10.
023900
024000     PERFORM 1100-00-GRAVA-CABECALHO.
024100
024200     SORT    WS-TRABALHO
024300             ON ASCENDING  KEY    SD-AMO-TIMESTAMP
024400                                   SD-AMO-TAG-CODE
024500             USING   STATSMP
024600             OUTPUT  PROCEDURE   IS      2000-00-GRAVA-MATRIZ.
024700
024800     MOVE    'NA ORDENACAO '  TO      WS-ACESSO-ARQ.
024900
025000     MOVE    010             TO      WS-PTO-ERRO.
025100
025200     IF      SORT-RETURN     NOT     EQUAL   ZEROS
025300             MOVE 'WS-TRABALHO' TO    WS-DDNAME-ARQ
025400             MOVE  SORT-RETURN  TO    WS-FS-ARQ
025500             PERFORM         0999-00-ABEND-ARQ
025600     END-IF.
025700
025800     PERFORM 3000-00-PROCED-FINAIS.
025900
026000     GOBACK.
026100*
026200*****************************************************************
026300 0100-00-PROCED-INICIAIS     SECTION.
026400*****************************************************************
026410* ESTA ROTINA E CHAMADA UMA VEZ POR LOG PELO LOGPB004; COMO O     *
026420* GOBACK NAO DESCARREGA O PROGRAMA, AS AREAS DE TRABALHO DEVEM   *
026430* SER ZERADAS AQUI, SENAO O ULTIMO VALOR E O DICIONARIO DO LOG   *
026440* ANTERIOR FICARIAM NA MEMORIA PARA O PROXIMO LOG.               *
026450*****************************************************************
026500*
026510     MOVE    ZEROS           TO      WS-QTD-DIC.
026520     MOVE    ZEROS           TO      WS-IDX-DIC.
026530     MOVE    ZEROS           TO      WS-IDX-TAG.
026540     MOVE    ZEROS           TO      WS-LID-STATDIC.
026550     MOVE    ZEROS           TO      WS-GRV-STATRPT.
026560     MOVE    SPACES          TO      TAB-DICIONARIO.
026570     INITIALIZE                      TAB-ULTIMO-VALOR.
026580     MOVE    ZEROS           TO      WS-TS-ATUAL.
026590     MOVE    'S'             TO      WS-PRIMEIRA-AMOSTRA.
026600     OPEN    INPUT   STATDIC
026700             OUTPUT  STATRPT.
026800
026900     MOVE   ' NA ABERTURA '  TO      WS-ACESSO-ARQ.
027000
027100     MOVE    001             TO      WS-PTO-ERRO.
027200
027300     PERFORM 0200-00-TESTA-FILE-STATUS.
027400
027500     PERFORM 0500-00-LEITURA-STATDIC.
027600
027700     IF      WS-FS-STATDIC   EQUAL   10
027800             MOVE    092     TO      LK-CODRET-STAT
027900     END-IF.
028000*
028100 0100-99-EXIT.
028200     EXIT.
028300*
028400*****************************************************************
028500 0200-00-TESTA-FILE-STATUS   SECTION.
028600*****************************************************************
028700*
028800     PERFORM 0300-00-TESTA-FS-STATDIC.
028900
029000     PERFORM 0400-00-TESTA-FS-STATRPT.
029100*
029200 0200-99-EXIT.
029300     EXIT.
029400*
029500*****************************************************************
029600 0300-00-TESTA-FS-STATDIC    SECTION.
029700*****************************************************************
029800*
029900     IF      WS-FS-STATDIC NOT EQUAL 00 AND 10
030000             MOVE 'STATDIC' TO      WS-DDNAME-ARQ
030100             MOVE  WS-FS-STATDIC
030200                             TO      WS-FS-ARQ
030300             PERFORM         0999-00-ABEND-ARQ
030400     END-IF.
030500*
030600 0300-99-EXIT.
030700     EXIT.
030800*
030900*****************************************************************
031000 0400-00-TESTA-FS-STATRPT    SECTION.
031100*****************************************************************
031200*
031300     IF      WS-FS-STATRPT NOT EQUAL 00
031400             MOVE 'STATRPT' TO      WS-DDNAME-ARQ
031500             MOVE  WS-FS-STATRPT
031600                             TO      WS-FS-ARQ
031700             PERFORM         0999-00-ABEND-ARQ
031800     END-IF.
031900*
032000 0400-99-EXIT.
032100     EXIT.
032200*
032300*****************************************************************
032400 0500-00-LEITURA-STATDIC     SECTION.
032500*****************************************************************
032600*
032700     READ    STATDIC         INTO    REG-DIC.
032800
032900     MOVE   ' NA LEITURA '   TO      WS-ACESSO-ARQ.
033000
033100     MOVE    002             TO      WS-PTO-ERRO.
033200
033300     PERFORM 0300-00-TESTA-FS-STATDIC.
033400
033500     IF      WS-FS-STATDIC   EQUAL   00
033600             ADD     1       TO      WS-QTD-DIC
033700             MOVE    DIC-TAG-CODE
033800                             TO      TAB-DIC-CODE  (WS-QTD-DIC)
033900             MOVE    DIC-NOME-AMIGO
034000                             TO      TAB-DIC-NOME  (WS-QTD-DIC)
034100             ADD     1       TO      WS-LID-STATDIC
034200     END-IF.
034300*
034400 0500-99-EXIT.
034500     EXIT.
034600*
034700*****************************************************************
034800 1000-00-PROCED-PRINCIPAIS   SECTION.
034900*****************************************************************
035000*
035100     PERFORM 0500-00-LEITURA-STATDIC.
035200*
035300 1000-99-EXIT.
035400     EXIT.
035500*
035600*****************************************************************
035700 1100-00-GRAVA-CABECALHO     SECTION.
035800*****************************************************************
035900*
036000     MOVE    SPACES          TO      REG-STATRPT.
036100
036200     MOVE    'TIMESTAMP'     TO      STRPT-CAB-TIMESTAMP.
036300
036400     PERFORM 1110-00-MOVE-NOME-COLUNA
036500       VARYING WS-IDX-DIC FROM 1 BY 1
036600       UNTIL   WS-IDX-DIC   GREATER WS-QTD-DIC.
036700
036800     WRITE   REG-STATRPT     FROM    STRPT-CABECALHO.
036900
037000     MOVE   ' NA GRAVACAO '  TO      WS-ACESSO-ARQ.
037100
037200     MOVE    003             TO      WS-PTO-ERRO.
037300
037400     PERFORM 0400-00-TESTA-FS-STATRPT.
037500*
037600 1100-99-EXIT.
037700     EXIT.
037800*
037900*****************************************************************
038000 1110-00-MOVE-NOME-COLUNA    SECTION.
038100*****************************************************************
038200*
038300     MOVE    TAB-DIC-NOME  (WS-IDX-DIC)
038400                             TO      STRPT-CAB-NOME (WS-IDX-DIC).
038500*
038600 1110-99-EXIT.
038700     EXIT.
038800*
038900*****************************************************************
039000 2000-00-GRAVA-MATRIZ        SECTION.
039100*****************************************************************
039200* PROCEDIMENTO DE SAIDA DO SORT. AS AMOSTRAS VOLTAM ORDENADAS   *
039300* POR TIMESTAMP/TAG; A QUEBRA DE TIMESTAMP FECHA UMA LINHA DA   *
039400* MATRIZ, REPETINDO O ULTIMO VALOR CONHECIDO DE CADA TAG.       *
039500*****************************************************************
039600*
039700     PERFORM 2100-00-RETORNA-AMOSTRA
039800       UNTIL WS-FIM-RETORNO-SORT.
039900
040000     IF      WS-NAO-E-PRIMEIRA-AMOSTRA
040100             PERFORM         2300-00-GRAVA-LINHA-DADOS
040200     END-IF.
040300*
040400 2000-99-EXIT.
040500     EXIT.
040600*
040700*****************************************************************
040800 2100-00-RETORNA-AMOSTRA     SECTION.
040900*****************************************************************
041000*
041100     RETURN  WS-TRABALHO     INTO    REG-AMO
041200             AT END
041300             MOVE    10       TO      WS-FS-RETORNO
041400     END-RETURN.
041500
041600     IF      NOT WS-FIM-RETORNO-SORT
041700             PERFORM         2200-00-ACUMULA-AMOSTRA
041800     END-IF.
041900*
042000 2100-99-EXIT.
042100     EXIT.
042200*
042300*****************************************************************
042400 2200-00-ACUMULA-AMOSTRA     SECTION.
042500*****************************************************************
042600*
042700     IF      WS-E-PRIMEIRA-AMOSTRA
042800             MOVE    AMO-TIMESTAMP   TO      WS-TS-ATUAL
042900             MOVE    'N'     TO      WS-PRIMEIRA-AMOSTRA
043000     ELSE
043100       IF    AMO-TIMESTAMP   NOT EQUAL WS-TS-ATUAL
043200             PERFORM         2300-00-GRAVA-LINHA-DADOS
043300             MOVE    AMO-TIMESTAMP   TO      WS-TS-ATUAL
043400       END-IF
043500     END-IF.
043600
043700     PERFORM 2400-00-LOCALIZA-TAG.
043800
043900     IF      WS-IDX-TAG      GREATER ZEROS
044000             MOVE    AMO-VALOR   TO  TAB-ULTIMO (WS-IDX-TAG)
044100     END-IF.
044200*
044300 2200-99-EXIT.
044400     EXIT.
044500*
044600*****************************************************************
044700 2300-00-GRAVA-LINHA-DADOS   SECTION.
044800*****************************************************************
044900*
045000     MOVE    SPACES          TO      REG-STATRPT.
045100
045200     MOVE    WS-TS-ATUAL     TO      STRPT-LIN-TIMESTAMP.
045300
045400     PERFORM 2310-00-MOVE-VALOR-COLUNA
045500       VARYING WS-IDX-DIC FROM 1 BY 1
045600       UNTIL   WS-IDX-DIC   GREATER WS-QTD-DIC.
045700
045800     WRITE   REG-STATRPT     FROM    STRPT-LINHA.
045900
046000     MOVE   ' NA GRAVACAO '  TO      WS-ACESSO-ARQ.
046100
046200     MOVE    004             TO      WS-PTO-ERRO.
046300
046400     PERFORM 0400-00-TESTA-FS-STATRPT.
046500
046600     ADD     1               TO      WS-GRV-STATRPT.
046700*
046800 2300-99-EXIT.
046900     EXIT.
047000*
047100*****************************************************************
047200 2310-00-MOVE-VALOR-COLUNA   SECTION.
047300*****************************************************************
047400*
047500     MOVE    TAB-ULTIMO   (WS-IDX-DIC)
047600                             TO  STRPT-LIN-VALOR  (WS-IDX-DIC).
047700*
047800 2310-99-EXIT.
047900     EXIT.
048000*
048100*****************************************************************
048200 2400-00-LOCALIZA-TAG        SECTION.
048300*****************************************************************
048400* PROCURA SEQUENCIAL DA TAG DA AMOSTRA NO DICIONARIO EM         *
048500* MEMORIA; WS-IDX-TAG FICA ZERO SE A TAG NAO ESTIVER NO         *
048600* DICIONARIO (AMOSTRA SEM COLUNA CORRESPONDENTE, DESPREZADA).   *
048700*****************************************************************
048800*
048900     MOVE    ZEROS           TO      WS-IDX-TAG.
049000
049100     PERFORM 2410-00-COMPARA-TAG
049200       VARYING WS-IDX-DIC FROM 1 BY 1
049300       UNTIL   WS-IDX-DIC   GREATER WS-QTD-DIC
049400          OR   WS-IDX-TAG   GREATER ZEROS.
049500*
049600 2400-99-EXIT.
049700     EXIT.
049800*
049900*****************************************************************
050000 2410-00-COMPARA-TAG         SECTION.
050100*****************************************************************
050200*
050300     IF      TAB-DIC-CODE (WS-IDX-DIC)  EQUAL  AMO-TAG-CODE
050400             MOVE    WS-IDX-DIC  TO      WS-IDX-TAG
050500     END-IF.
050600*
050700 2410-99-EXIT.
050800     EXIT.
050900*
051000*****************************************************************
051100 3000-00-PROCED-FINAIS       SECTION.
051200*****************************************************************
051300*
051400     CLOSE   STATDIC
051500             STATRPT.
051600
051700     MOVE   'NO FECHAMENTO'  TO      WS-ACESSO-ARQ.
051800
051900     MOVE    005             TO      WS-PTO-ERRO.
052000
052100     PERFORM 0200-00-TESTA-FILE-STATUS.
052200
052300     PERFORM 3100-00-MONTA-ESTATISTICA.
052400*
052500 3000-99-EXIT.
052600     EXIT.
052700*
052800*****************************************************************
052900 3100-00-MONTA-ESTATISTICA   SECTION.
053000*****************************************************************
053100*
053200     DISPLAY '******************* LOGPB006 ******************'.
053300     DISPLAY '*                                             *'.
053400     DISPLAY '*        ESTATISTICA DE PROCESSAMENTO         *'.
053500     DISPLAY '*                                             *'.
053600     MOVE    WS-LID-STATDIC  TO      WS-EDICAO.
053700     DISPLAY '* TAGS LIDAS............- STATDIC.: ' WS-EDICAO
053800     ' *'.
053900     MOVE    WS-GRV-STATRPT  TO      WS-EDICAO.
054000     DISPLAY '* LINHAS GRAVADAS.......- STATRPT.: ' WS-EDICAO
054100     ' *'.
054200     DISPLAY '*                                             *'.
054300     DISPLAY '******************* LOGPB006 ******************'.
054400*
054500 3100-99-EXIT.
054600     EXIT.
054700*
054800*****************************************************************
054900 0999-00-ABEND-ARQ           SECTION.
055000*****************************************************************
055100*
055200     MOVE    093             TO      LK-CODRET-STAT.
055300
055400     DISPLAY '******************* LOGPB006 ******************'.
055500     DISPLAY '*                                             *'.
055600     DISPLAY '*      TERMINO ANORMAL DE PROCESSAMENTO       *'.
055700     DISPLAY '*                                             *'.
055800     DISPLAY '******************* LOGPB006 ******************'.
055900     DISPLAY '*                                             *'.
056000     DISPLAY '* PROBLEMAS ' WS-ACESSO-ARQ ' DO ARQUIVO '
056100     WS-DDNAME-ARQ ' *'.
056200     DISPLAY '*                                             *'.
056300     DISPLAY '*             FILE STATUS....: ' WS-FS-ARQ
056400     '             *'.
056500     DISPLAY '*                                             *'.
056600     DISPLAY '*           PONTO COM ERRO...: ' WS-PTO-ERRO
056700     '            *'.
056800     DISPLAY '*                                             *'.
056900     DISPLAY '* DUMP DE CONTADORES..........: ' WS-TOTAIS-BYTES.
057000     DISPLAY '*                                             *'.
057100     DISPLAY '******************* LOGPB006 ******************'.
057200     DISPLAY '*   E S T A T I S T I C A  N A O  G E R A D A *'.
057300     DISPLAY '******************* LOGPB006 ******************'.
057400
057500     GOBACK.
057600*
057700 0999-00-EXIT.
057800     EXIT.
057900*
058000*****************************************************************
058100*                   FIM DO PROGRAMA - LOGPB006                  *
058200*****************************************************************
