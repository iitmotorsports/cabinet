000100******************************************************************
000200* SISTEMA         - SIGAL - GESTAO DE ARQUIVAMENTO DE LOGS      *
000300******************************************************************
000400* BOOK DO ARQUIVO DE SAIDA  - CATLST           - LRECL 080 BYTES *
000500******************************************************************
000600* NOME DO BOOK    - COBO2002 - LINHA DA LISTAGEM DO CATALOGO DE *
000700*                   LOGS, ORDEM DESCENDENTE DE ID, COM LINHA DE  *
000800*                   TOTAL NO FINAL DO RELATORIO (REDEFINES)      *
000900******************************************************************
001000* REG-CATLST      - PIC X(080)        - REG. TOTAL DO ARQUIVO    *
001100******************************************************************
001200* CATLST-DETALHE  - NIVEL 01 REDEFINES - UMA LINHA POR LOG       *
001300*   CATLST-ID           - ID DO LOG, EDITADO                     *
001400*   CATLST-DATA         - DATA DA SESSAO                         *
001500*   CATLST-TAMANHO      - TAMANHO HUMANO DO ZIP                  *
001600*   CATLST-SHEET-EX     - FLAG 'Y'/'N' PLANILHA GERADA           *
001700******************************************************************
001800* CATLST-TOTAL    - NIVEL 01 REDEFINES - LINHA FINAL DO RELATORIO*
001900*   CATLST-TOT-QTDE     - QTDE DE LOGS LISTADOS NO RELATORIO     *
002000******************************************************************
002100*
002200 01          REG-CATLST          PIC     X(080).
002300*
002400 01          CATLST-DETALHE      REDEFINES      REG-CATLST.
002500   03        CATLST-ID           PIC     Z(008)9.
002600   03        FILLER              PIC     X(002).
002700   03        CATLST-DATA         PIC     X(010).
002800   03        FILLER              PIC     X(002).
002900   03        CATLST-TAMANHO      PIC     X(020).
003000   03        FILLER              PIC     X(002).
003100   03        CATLST-SHEET-EX     PIC     X(001).
003110      88     CATLST-PLANILHA-GERADA           VALUE 'Y'.
003200   03        FILLER              PIC     X(034).
003300*
003400 01          CATLST-TOTAL        REDEFINES      REG-CATLST.
003500   03        CATLST-TOT-LIT      PIC     X(010) VALUE 'TOTAL....:'.
003600   03        CATLST-TOT-QTDE     PIC     Z.ZZZ.ZZ9.
003700   03        FILLER              PIC     X(061).
003800*
003900******************************************************************
004000* FIM DO BOOK DO ARQUIVO DE SAIDA        SEQ. - OUTPUT - CATLST  *
004100******************************************************************
