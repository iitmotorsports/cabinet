000100******************************************************************
000200* SISTEMA         - SIGAL - GESTAO DE ARQUIVAMENTO DE LOGS      *
000300******************************************************************
000400* BOOK DO ARQUIVO DE ENTRADA - STATSMP         - LRECL 060 BYTES *
000500******************************************************************
000600* NOME DO BOOK    - COBI2004 - AMOSTRA BRUTA DE ESTATISTICA DO  *
000700*                   LOG (<ID>.STATS); NAO VEM ORDENADO, O        *
000800*                   LOGPB006 ORDENA POR TIMESTAMP/TAG ANTES DE   *
000900*                   MONTAR A MATRIZ                              *
001000******************************************************************
001100* REG-AMO         - PIC X(060)        - REG. TOTAL DO ARQUIVO    *
001200******************************************************************
001300* AMO-TIMESTAMP   - PIC 9(010)        - EPOCH DA AMOSTRA         *
001400* AMO-TAG-CODE    - PIC X(032)        - CODIGO DA TAG DA AMOSTRA *
001500* AMO-VALOR       - PIC S9(009)       - VALOR INTEIRO DA AMOSTRA *
001600* FILLER          - PIC X(009)        - AREA LIVRE               *
001700******************************************************************
001800*
001900 01          REG-AMO.
002000   03        AMO-TIMESTAMP       PIC     9(010).
002100   03        AMO-TAG-CODE        PIC     X(032).
002200   03        AMO-VALOR           PIC     S9(009).
002300   03        FILLER              PIC     X(009).
002400*
002500******************************************************************
002600* FIM DO BOOK DO ARQUIVO DE ENTRADA      SEQ. - INPUT  - STATSMP *
002700******************************************************************
