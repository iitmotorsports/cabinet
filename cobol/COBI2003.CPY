000100******************************************************************
000200* SISTEMA         - SIGAL - GESTAO DE ARQUIVAMENTO DE LOGS      *
000300******************************************************************
000400* BOOK DO ARQUIVO DE ENTRADA - STATDIC         - LRECL 100 BYTES *
000500******************************************************************
000600* NOME DO BOOK    - COBI2003 - DICIONARIO DE TAGS DE ESTATISTICA*
000700*                   (MAPA TAG -> NOME AMIGAVEL); A ORDEM DE      *
000800*                   LEITURA DESTE ARQUIVO E A ORDEM DE COLUNA    *
000900*                   DO RELATORIO GERADO PELO LOGPB006            *
001000******************************************************************
001100* REG-DIC         - PIC X(100)        - REG. TOTAL DO ARQUIVO    *
001200******************************************************************
001300* DIC-TAG-CODE    - PIC X(032)        - CODIGO INTERNO DA TAG    *
001400* DIC-NOME-AMIGO  - PIC X(060)        - NOME AMIGAVEL DA COLUNA  *
001500* FILLER          - PIC X(008)        - AREA LIVRE               *
001600******************************************************************
001700*
001800 01          REG-DIC.
001900   03        DIC-TAG-CODE        PIC     X(032).
002000   03        DIC-NOME-AMIGO      PIC     X(060).
002100   03        FILLER              PIC     X(008).
002200*
002300******************************************************************
002400* FIM DO BOOK DO ARQUIVO DE ENTRADA      SEQ. - INPUT  - STATDIC *
002500******************************************************************
