000100******************************************************************
000200* SISTEMA         - SIGAL - GESTAO DE ARQUIVAMENTO DE LOGS      *
000300******************************************************************
000400* AREA DE COMUNICACAO - RUCWS010 - CHAMADA DA ROTINA UTILITARIA *
000500*                   LOGBB006 (VALIDACAO/EXISTENCIA/ARQUIVAMENTO/*
000600*                   FORMATACAO DE TAMANHO). COPIADO NO LINKAGE   *
000700*                   SECTION DO CHAMADOR E DO CHAMADO.            *
000800******************************************************************
000900* WRD-CODOPE      - PIC X(001)  - CODIGO DA OPERACAO:            *
001000*                    'V' = VALIDA STRING INTEIRA NAO-NEGATIVA     *
001100*                    'E' = VERIFICA EXISTENCIA DE ARQUIVO-FILHO  *
001200*                    'A' = ARQUIVA PASTA (SOB DEMANDA)           *
001300*                    'H' = FORMATA TAMANHO HUMANO (BINARIO)      *
001350*                    'D' = FORMATA DATA-EPOCH DA SESSAO          *
001400* WRD-CAMPO-ENT   - PIC X(020)  - STRING DE ENTRADA (OP 'V')     *
001500* WRD-FLAG-ENT    - PIC X(001)  - FLAG DE EXISTENCIA DE ENTRADA  *
001600*                                 (OPS 'E' E 'A')                *
001700* WRD-BYTES-ENT   - PIC S9(015) - TAMANHO EM BYTES DE ENTRADA    *
001750*                                 (OP 'H') OU DATA-EPOCH EM       *
001760*                                 SEGUNDOS DESDE 01/01/1970 (OP  *
001770*                                 'D')                           *
001800* WRD-FLAG-SAI    - PIC X(001)  - FLAG DE EXISTENCIA DE SAIDA    *
002000*                                 (ARQUIVO CRIADO/JA EXISTENTE)  *
002100* WRD-CAMPO-SAI   - PIC X(020)  - TAMANHO HUMANO FORMATADO (OP   *
002200*                                 'H'), DATA AAAA-MM-DD (OP 'D') *
002250*                                 OU STRING ECOADA (OP 'V')       *
002300* WRD-CODRET      - PIC 9(002)  - CODIGO DE RETORNO:             *
002400*                    00 = OPERACAO REALIZADA COM SUCESSO         *
002500*                    92 = ENTRADA INVALIDA (OP 'V')              *
002600*                    93 = ARQUIVO JA EXISTIA, NAO REARQUIVADO    *
002700******************************************************************
002800*
002900 01  WRD-GRUPO-UTIL.
003000     03 WRD-CODOPE            PIC     X(001).
003010        88 WRD-OP-VALIDA                  VALUE 'V'.
003020        88 WRD-OP-EXISTE                  VALUE 'E'.
003030        88 WRD-OP-ARQUIVA                 VALUE 'A'.
003040        88 WRD-OP-FORMATA-TAM       VALUE 'H'.
003050        88 WRD-OP-FORMATA-DATA      VALUE 'D'.
003100     03 WRD-CAMPO-ENT         PIC     X(020).
003200     03 WRD-FLAG-ENT          PIC     X(001).
003210        88 WRD-ENT-EXISTE                 VALUE 'Y'.
003220        88 WRD-ENT-AUSENTE                VALUE 'N'.
003300     03 WRD-BYTES-ENT         PIC     S9(015).
003400     03 WRD-FLAG-SAI          PIC     X(001).
003410        88 WRD-SAI-EXISTE                 VALUE 'Y'.
003420        88 WRD-SAI-AUSENTE                VALUE 'N'.
003500     03 WRD-CAMPO-SAI         PIC     X(020).
003600     03 WRD-CODRET            PIC     9(002).
003610        88 WRD-RET-OK                     VALUE 00.
003620        88 WRD-RET-ENTRADA-INVALIDA       VALUE 92.
003630        88 WRD-RET-JA-ARQUIVADO           VALUE 93.
003650     03 FILLER                PIC     X(010).
003700*
003800******************************************************************
003900* FIM DA AREA DE COMUNICACAO             RUCWS010 - LOGBB006     *
004000******************************************************************
