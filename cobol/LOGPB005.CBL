000100*****************************************************************
000200 IDENTIFICATION              DIVISION.
000300*****************************************************************
000400*
000500 PROGRAM-ID.                 LOGPB005.
000600 AUTHOR.                     CARLOS EDUARDO MOTA.
000700 INSTALLATION.               CPD - NUCLEO DE COMPETICAO.
000800 DATE-WRITTEN.               15/09/1991.
000900 DATE-COMPILED.
001000 SECURITY.                   USO INTERNO DA EQUIPE - NUCLEO CPD.
001100*
001200*****************************************************************
001300* SISTEMA......: SIGAL - SISTEMA DE GESTAO DE ARQUIVAMENTO      *
001400*                DE LOGS DE TELEMETRIA                          *
001500*****************************************************************
001600* ANALISTA.....: CARLOS EDUARDO MOTA                            *
001700* LINGUAGEM....: COBOL/BATCH                                    *
001800* PROGRAMADOR..: CARLOS EDUARDO MOTA                            *
001900* DATA.........: 15/09/1991                                     *
002000*****************************************************************
002100* OBJETIVO.....: REORDENAR O CATALOGO DE LOGS (CADLOGC), QUE E  *
002200*                MANTIDO EM ORDEM DE CARGA, PARA A ORDEM         *
002300*                DESCENDENTE DE ID EXIGIDA PELA LISTAGEM, E      *
002400*                EMITIR O RELATORIO CATLST COM LINHA DE TOTAL.   *
002500*****************************************************************
002600*
002700*****************************************************************
002800*        HISTORICO DE ALTERACOES                                *
002900*****************************************************************
003000* 15/09/1991  CEM  CHAMADO-0002  PROGRAMA ORIGINAL.              *LOGPB005
003100* 03/02/1992  JRS  CHAMADO-0034  INCLUIDA LINHA DE TOTAL NO      *LOGPB005
003200*                                FINAL DA LISTAGEM.              *
003300* 25/06/1993  CEM  CHAMADO-0070  PASSOU A USAR SORT EM VEZ DE    *LOGPB005
003400*                                REGRAVAR O CATALOGO NA ORDEM.  *
003500* 05/09/1998  RPA  CHAMADO-0155  VIRADA DO SECULO - REVISAO DOS  *LOGPB005
003600*                                CAMPOS DE DATA PARA Y2K.        *
003700* 22/02/1999  RPA  CHAMADO-0156  TESTES DE REGRESSAO PARA Y2K    *LOGPB005
003800*                                CONCLUIDOS SEM PENDENCIAS.      *
003900* 14/08/2003  DCF  CHAMADO-0210  DUMP DE CONTADORES NO ABEND.    *LOGPB005
004000*****************************************************************
004100 ENVIRONMENT                 DIVISION.
004200*****************************************************************
004300 CONFIGURATION               SECTION.
004400*****************************************************************
004500 SPECIAL-NAMES.              C01             IS    TOP-OF-FORM
004600                              UPSI-0          ON    STATUS
004700                                               IS    WS-UPSI-ON
004800                                               OFF   STATUS
004900                                               IS    WS-UPSI-OFF.
005100*****************************************************************
005200 INPUT-OUTPUT                SECTION.
005300*****************************************************************
005400 FILE-CONTROL.
005500*****************************************************************
005600* INPUT..: CADLOGC - CATALOGO DE LOGS (ORDEM DE CARGA)- LRECL=810*
005700*****************************************************************
005800*
005900     SELECT  CADLOGC  ASSIGN  TO  UT-S-CADLOGC
006000             FILE     STATUS  IS  WS-FS-CADLOGC.
006100*
006200*****************************************************************
006300* TRABALHO: WS-TRABALHO - ORDENACAO DESCENDENTE POR LOGC-ID      *
006400*****************************************************************
006500*
006600     SELECT  WS-TRABALHO ASSIGN TO UT-S-WORK01.
006700*
006800*****************************************************************
006900* OUTPUT.: CATLST  - LISTAGEM DO CATALOGO DE LOGS   - LRECL= 080*
007000*****************************************************************
007100*
007200     SELECT  CATLST   ASSIGN  TO  UT-S-CATLST
007300             FILE     STATUS  IS  WS-FS-CATLST.
007400*
007500*****************************************************************
007600 DATA                        DIVISION.
007700*****************************************************************
007800 FILE                        SECTION.
007900*****************************************************************
008000* INPUT..: CADLOGC - CATALOGO DE LOGS (ORDEM DE CARGA)- LRECL=810*
008100*****************************************************************
008200*
008300 FD  CADLOGC
008400     RECORDING  MODE      IS  F
008500     LABEL      RECORD    IS  STANDARD
008600     BLOCK      CONTAINS  0   RECORDS.
008700*
008800 01      REG-CADLOGC         PIC     X(810).
008900*
009000*****************************************************************
009100* TRABALHO: WS-TRABALHO - ORDENACAO DESCENDENTE POR LOGC-ID      *
009200*****************************************************************
009300*
009400 SD  WS-TRABALHO
009500     RECORD     CONTAINS  810 CHARACTERS.
009600*
009700 01      SD-REG-LOGC.
009800   03    SD-LOGC-ID          PIC     9(009).
009900   03    FILLER              PIC     X(801).
010000*
010100*****************************************************************
010200* OUTPUT.: CATLST  - LISTAGEM DO CATALOGO DE LOGS   - LRECL= 080*
010300*****************************************************************
010400*
010500 FD  CATLST
010600     RECORDING  MODE      IS  F
010700     LABEL      RECORD    IS  STANDARD
010800     BLOCK      CONTAINS  0   RECORDS.
010900*
011000 01      REG-CATLST          PIC     X(080).
011100*
011200*****************************************************************
011300 WORKING-STORAGE             SECTION.
011400*****************************************************************
011500*
011600 01      WS-UPSI-ON          PIC     X(003) VALUE SPACES.
011700 01      WS-UPSI-OFF         PIC     X(003) VALUE SPACES.
011800*
011900 01      WS-FS-CADLOGC       PIC     9(002) VALUE ZEROS.
012000 01      WS-FS-CATLST        PIC     9(002) VALUE ZEROS.
012100 01      WS-FS-RETORNO       PIC     9(002) VALUE ZEROS.
012150    88   WS-FIM-RETORNO-SORT              VALUE 10.
012200*
012300*****************************************************************
012400*        TOTAIS DE PROCESSAMENTO                                *
012500*****************************************************************
012600*
012700 01      WS-TOTAIS-LISTA.
012800   03    WS-QTD-LISTADOS     PIC     9(009) COMP VALUE ZERO.
012850   03    FILLER              PIC     X(004) VALUE SPACES.
012900*
013000 01      FILLER              REDEFINES      WS-TOTAIS-LISTA.
013100   03    WS-TOTAIS-BYTES     PIC     X(013).
013200*
013300 01      WS-EDICAO           PIC     Z.ZZZ.ZZ9.
013400*
013500*****************************************************************
013600*        VISTA ALTERNATIVA DO ID PARA DIAGNOSTICO EM ABEND      *
013700*****************************************************************
013800*
013900 01      WS-ID-CORRENTE      PIC     9(009) VALUE ZEROS.
014000 01      FILLER              REDEFINES      WS-ID-CORRENTE.
014100   03    WS-ID-CORRENTE-ALF  PIC     X(009).
014200*
014300*****************************************************************
014400*        VARIAVEIS PARA TRATAMENTO DE ABEND                     *
014500*****************************************************************
014600*
014700 01      WS-ACESSO-ARQ       PIC     X(013) VALUE SPACES.
014800 01      WS-DDNAME-ARQ       PIC     X(008) VALUE SPACES.
014900 01      WS-FS-ARQ           PIC     9(002) VALUE ZEROS.
014950 01      FILLER              REDEFINES      WS-FS-ARQ.
014960   03    WS-FS-ARQ-ALF       PIC     X(002).
015000*
015100 77      WS-PTO-ERRO         PIC     9(003) VALUE ZEROS.
015200*
015300*****************************************************************
015400* AREA DE TRABALHO PARA O REGISTRO DEVOLVIDO PELO SORT          *
015500*****************************************************************
015600*
015700     COPY    COBO2001.
015800*
015900*****************************************************************
016000* OUTPUT.: CATLST  - LISTAGEM DO CATALOGO DE LOGS   - LRECL= 080*
016100*****************************************************************
016200*
016300     COPY    COBO2002.
016400*
016500*****************************************************************
016600 LINKAGE                     SECTION.
016700*****************************************************************
016800 PROCEDURE                   DIVISION.
016900*****************************************************************
017000*
017100     PERFORM 0100-00-PROCED-INICIAIS.
017200
017300     SORT    WS-TRABALHO
017400             ON DESCENDING KEY SD-LOGC-ID
017500             USING   CADLOGC
017600             OUTPUT  PROCEDURE   IS      2000-00-GRAVA-CATLST.
017700
017800     MOVE    'NA ORDENACAO '  TO      WS-ACESSO-ARQ.
017900
018000     MOVE    005             TO      WS-PTO-ERRO.
018100
018200     IF      SORT-RETURN NOT EQUAL ZEROS
018300             MOVE 'WS-TRABALHO' TO    WS-DDNAME-ARQ
018400             MOVE  SORT-RETURN  TO    WS-FS-ARQ
018500             PERFORM         0999-00-ABEND-ARQ
018600     END-IF.
018700
018800     PERFORM 3000-00-PROCED-FINAIS.
018900
019000     GOBACK.
019100*
019200*****************************************************************
019300 0100-00-PROCED-INICIAIS     SECTION.
019400*****************************************************************
019500*
019600     OPEN    OUTPUT  CATLST.
019700
019800     MOVE   ' NA ABERTURA '  TO      WS-ACESSO-ARQ.
019900
020000     MOVE    001             TO      WS-PTO-ERRO.
020100
020200     IF      WS-FS-CATLST    NOT EQUAL 00
020300             MOVE 'CATLST'   TO      WS-DDNAME-ARQ
020400             MOVE  WS-FS-CATLST
020500                             TO      WS-FS-ARQ
020600             PERFORM         0999-00-ABEND-ARQ
020700     END-IF.
020800*
020900 0100-99-EXIT.
021000     EXIT.
021100*
021200*****************************************************************
021300 2000-00-GRAVA-CATLST        SECTION.
021400*****************************************************************
021500* PROCEDIMENTO DE SAIDA DO SORT. CADA LOGC-ID DEVOLVIDO EM      *
021600* ORDEM DESCENDENTE RENDE UMA LINHA DE DETALHE NO CATLST.        *
021700*****************************************************************
021800*
021900     PERFORM 2100-00-RETORNA-ORDENADO
022000       UNTIL WS-FIM-RETORNO-SORT.
022100*
022200 2000-99-EXIT.
022300     EXIT.
022400*
022500*****************************************************************
022600 2100-00-RETORNA-ORDENADO    SECTION.
022700*****************************************************************
022800*
022900     RETURN  WS-TRABALHO     INTO    REG-LOGC
023000             AT END
023100             MOVE    10       TO      WS-FS-RETORNO
023200     END-RETURN.
023300
023400     IF      NOT WS-FIM-RETORNO-SORT
023500             PERFORM         2200-00-MONTA-DETALHE
023600     END-IF.
023700*
023800 2100-99-EXIT.
023900     EXIT.
024000*
024100*****************************************************************
024200 2200-00-MONTA-DETALHE       SECTION.
024300*****************************************************************
024400*
024500     MOVE    LOGC-ID         TO      WS-ID-CORRENTE.
024600
024700     MOVE    SPACES          TO      REG-CATLST.
024800     MOVE    LOGC-ID         TO      CATLST-ID.
024900     MOVE    LOGC-DATA       TO      CATLST-DATA.
025000     MOVE    LOGC-TAMANHO    TO      CATLST-TAMANHO.
025100     MOVE    LOGC-SHEET-EX   TO      CATLST-SHEET-EX.
025200
025300     WRITE   REG-CATLST      FROM    CATLST-DETALHE.
025400
025500     MOVE   ' NA GRAVACAO '  TO      WS-ACESSO-ARQ.
025600
025700     MOVE    002             TO      WS-PTO-ERRO.
025800
025900     IF      WS-FS-CATLST    NOT EQUAL 00
026000             MOVE 'CATLST'   TO      WS-DDNAME-ARQ
026100             MOVE  WS-FS-CATLST
026200                             TO      WS-FS-ARQ
026300             PERFORM         0999-00-ABEND-ARQ
026400     END-IF.
026500
026600     ADD     001             TO      WS-QTD-LISTADOS.
026700*
026800 2200-99-EXIT.
026900     EXIT.
027000*
027100*****************************************************************
027200 3000-00-PROCED-FINAIS       SECTION.
027300*****************************************************************
027400*
027500     MOVE    SPACES          TO      REG-CATLST.
027600
027700     WRITE   REG-CATLST      FROM    CATLST-TOTAL.
027800
027900     MOVE   ' NA GRAVACAO '  TO      WS-ACESSO-ARQ.
028000
028100     MOVE    006             TO      WS-PTO-ERRO.
028200
028300     IF      WS-FS-CATLST    NOT EQUAL 00
028400             MOVE 'CATLST'   TO      WS-DDNAME-ARQ
028500             MOVE  WS-FS-CATLST
028600                             TO      WS-FS-ARQ
028700             PERFORM         0999-00-ABEND-ARQ
028800     END-IF.
028900
029000     CLOSE   CATLST.
029100
029200     MOVE   'NO FECHAMENTO'  TO      WS-ACESSO-ARQ.
029300
029400     MOVE    007             TO      WS-PTO-ERRO.
029500
029600     IF      WS-FS-CATLST    NOT EQUAL 00
029700             MOVE 'CATLST'   TO      WS-DDNAME-ARQ
029800             MOVE  WS-FS-CATLST
029900                             TO      WS-FS-ARQ
030000             PERFORM         0999-00-ABEND-ARQ
030100     END-IF.
030200
030300     MOVE    WS-QTD-LISTADOS TO      WS-EDICAO.
030400
030500     DISPLAY '******************* LOGPB005 ******************'.
030600     DISPLAY '*                                             *'.
030700     DISPLAY '*        ESTATISTICA DE PROCESSAMENTO         *'.
030800     DISPLAY '*                                             *'.
030900     DISPLAY '* LOGS LISTADOS NO CATLST.................: '
031000     WS-EDICAO ' *'.
031100     DISPLAY '*                                             *'.
031200     DISPLAY '******************* LOGPB005 ******************'.
031300*
031400 3000-99-EXIT.
031500     EXIT.
031600*
031700*****************************************************************
031800 0999-00-ABEND-ARQ           SECTION.
031900*****************************************************************
032000*
032100     MOVE    12              TO      RETURN-CODE.
032200
032300     DISPLAY '******************* LOGPB005 ******************'.
032400     DISPLAY '*                                             *'.
032500     DISPLAY '*      TERMINO ANORMAL DE PROCESSAMENTO       *'.
032600     DISPLAY '*                                             *'.
032700     DISPLAY '******************* LOGPB005 ******************'.
032800     DISPLAY '*                                             *'.
032900     DISPLAY '* PROBLEMAS ' WS-ACESSO-ARQ ' DO ARQUIVO '
033000     WS-DDNAME-ARQ ' *'.
033100     DISPLAY '*                                             *'.
033200     DISPLAY '*             FILE STATUS....: ' WS-FS-ARQ
033300     '             *'.
033400     DISPLAY '*                                             *'.
033500     DISPLAY '*           PONTO COM ERRO...: ' WS-PTO-ERRO
033600     '            *'.
033700     DISPLAY '*                                             *'.
033800     DISPLAY '*        ID EM PROCESSAMENTO.: ' WS-ID-CORRENTE
033900     '      *'.
034000     DISPLAY '*                                             *'.
034100     DISPLAY '* DUMP DE CONTADORES..........: ' WS-TOTAIS-BYTES.
034200     DISPLAY '*                                             *'.
034300     DISPLAY '******************* LOGPB005 ******************'.
034400     DISPLAY '*     P R O G R A M A  C A N C E L A D O      *'.
034500     DISPLAY '******************* LOGPB005 ******************'.
034600
034700*    CALL    'IBM'.
034800
034900     GOBACK.
035000*
035100 0999-00-EXIT.
035200     EXIT.
035300*
035400*****************************************************************
035500*                  FIM DO PROGRAMA - LOGPB005                  *
035600*****************************************************************
