000100******************************************************************
000200* SISTEMA         - SIGAL - GESTAO DE ARQUIVAMENTO DE LOGS      *
000300******************************************************************
000400* BOOK DO ARQUIVO DE SAIDA  - CADLOGC          - LRECL 810 BYTES *
000500******************************************************************
000600* NOME DO BOOK    - COBO2001 - EXTRATO DO CATALOGO DE LOGS,     *
000700*                   GRAVADO EM ORDEM ASCENDENTE DE LOGC-ID       *
000800*                   (ORDEM DE CARGA); A LISTAGEM DESCENDENTE E   *
000900*                   FEITA PELO LOGPB005 SEM REGRAVAR ESTE EXTRATO*
001000******************************************************************
001100* REG-LOGC        - PIC X(810)        - REG. TOTAL DO ARQUIVO    *
001200******************************************************************
001300* LOGC-ID         - PIC 9(009)        - CHAVE - ID DO LOG        *
001400* LOGC-DATA       - PIC X(010)        - DATA DA SESSAO (AAAA-MM- *
001500*                                       DD) JA FORMATADA         *
001600* LOGC-TAMANHO    - PIC X(020)        - TAMANHO HUMANO DO ZIP    *
001700* LOGC-SHEET-EX   - PIC X(001)        - 'Y'/'N' PLANILHA GERADA  *
001800* LOGC-SHEET-REF  - PIC X(255)        - REFERENCIA DA PLANILHA   *
001900*                                       (<ID>.XLSX OU BRANCO)    *
002000* LOGC-ZIP-REF    - PIC X(255)        - REFERENCIA DO ARQUIVO    *
002100*                                       ZIPADO (<ID>.ZIP)        *
002200* LOGC-LOG-REF    - PIC X(255)        - REFERENCIA DO LOG BRUTO  *
002300*                                       (<ID>.TXT)               *
002400* FILLER          - PIC X(006)        - AREA LIVRE               *
002500******************************************************************
002600*
002700 01          REG-LOGC.
002800   03        LOGC-ID             PIC     9(009).
002900   03        LOGC-DATA           PIC     X(010).
003000   03        LOGC-TAMANHO        PIC     X(020).
003100   03        LOGC-SHEET-EX       PIC     X(001).
003110      88     LOGC-PLANILHA-GERADA             VALUE 'Y'.
003120      88     LOGC-PLANILHA-PENDENTE           VALUE 'N'.
003200   03        LOGC-SHEET-REF      PIC     X(255).
003300   03        LOGC-ZIP-REF        PIC     X(255).
003400   03        LOGC-LOG-REF        PIC     X(255).
003500   03        FILLER              PIC     X(006).
003600*
003700******************************************************************
003800* FIM DO BOOK DO ARQUIVO DE SAIDA        SEQ. - OUTPUT - CADLOGC *
003900******************************************************************
