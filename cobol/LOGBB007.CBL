000100*****************************************************************
000200 IDENTIFICATION              DIVISION.
000300*****************************************************************
000400*
000500 PROGRAM-ID.                 LOGBB007.
000600 AUTHOR.                     CARLOS EDUARDO MOTA.
000700 INSTALLATION.               CPD - NUCLEO DE COMPETICAO.
000800 DATE-WRITTEN.               29/09/1991.
000900 DATE-COMPILED.
001000 SECURITY.                   USO INTERNO DA EQUIPE - NUCLEO CPD.
001100*
001200*****************************************************************
001300* SISTEMA......: SIGAL - SISTEMA DE GESTAO DE ARQUIVAMENTO      *
001400*                DE LOGS DE TELEMETRIA                          *
001500*****************************************************************
001600* ANALISTA.....: CARLOS EDUARDO MOTA                            *
001700* LINGUAGEM....: COBOL/BATCH                                    *
001800* PROGRAMADOR..: CARLOS EDUARDO MOTA                            *
001900* DATA.........: 29/09/1991                                     *
002000*****************************************************************
002100* OBJETIVO.....: MANTER O MENOR VALOR POSTADO POR UM PROGRAMA   *
002200*                CHAMADOR DURANTE A EXECUCAO, SEM O CHAMADOR    *
002300*                PRECISAR DECLARAR O PROPRIO ACUMULADOR. O      *
002400*                ESTADO PERMANECE NA WORKING-STORAGE ENTRE AS   *
002500*                CHAMADAS, POIS O PROGRAMA NUNCA E CANCELADO.   *
002600*****************************************************************
002700*
002800*****************************************************************
002900*        HISTORICO DE ALTERACOES                                *
003000*****************************************************************
003100* 29/09/1991  CEM  CHAMADO-0003  PROGRAMA ORIGINAL.              *LOGBB007
003200* 21/01/1993  CEM  CHAMADO-0061  PASSOU A SER USADO PELO         *LOGBB007
003300*                                LOGPB004 PARA O MENOR ARQUIVO  *
003400*                                ZIPADO DO LOTE.                *
003500* 05/09/1998  RPA  CHAMADO-0155  VIRADA DO SECULO - REVISAO      *LOGBB007
003600*                                GERAL PARA Y2K. SEM IMPACTO    *
003700*                                NESTA ROTINA (NAO HA DATAS).   *
003800* 14/08/2003  DCF  CHAMADO-0210  REVISAO DO FLAG DE PRIMEIRA     *LOGBB007
003900*                                POSTAGEM APOS RELATO DE QUE O  *
004000*                                MINIMO SAIA ZERADO QUANDO O    *
004100*                                LOTE SO TINHA VALORES NEGATIVOS.*
004200*****************************************************************
004300 ENVIRONMENT                 DIVISION.
004400*****************************************************************
004500 CONFIGURATION               SECTION.
004600*****************************************************************
004700 SPECIAL-NAMES.              C01             IS    TOP-OF-FORM.
004800*****************************************************************
004900 DATA                        DIVISION.
005000*****************************************************************
005100 WORKING-STORAGE             SECTION.
005200*****************************************************************
005300*
005400*****************************************************************
005500*        CONTROLE DE PRIMEIRA POSTAGEM DO LOTE CORRENTE         *
005600*****************************************************************
005700*
005800 01      WS-CONTROLE.
005900   03    WS-PRIMEIRA-VEZ     PIC     X(001) VALUE 'S'.
005910      88 WS-E-PRIMEIRA-VEZ               VALUE 'S'.
005920      88 WS-NAO-E-PRIMEIRA-VEZ           VALUE 'N'.
006000   03    FILLER              PIC     X(007) VALUE SPACES.
006100*
006200 01      FILLER              REDEFINES      WS-CONTROLE.
006300   03    WS-CONTROLE-ALF     PIC     X(008).
006400*
006500*****************************************************************
006600*        MENOR VALOR POSTADO DESDE A PRIMEIRA CHAMADA 'P'       *
006700*****************************************************************
006800*
006900 77      WS-MINIMO-ATUAL     PIC     S9(015) COMP VALUE ZERO.
007000 77      WS-MINIMO-SINAL     REDEFINES      WS-MINIMO-ATUAL
007100                             PIC     X(008).
007200*
007300*****************************************************************
007400*        VALOR RECEBIDO NA CHAMADA CORRENTE                     *
007500*****************************************************************
007600*
007700 01      WS-VALOR-POSTADO    PIC     S9(015) COMP VALUE ZERO.
007800 01      FILLER              REDEFINES      WS-VALOR-POSTADO.
007900   03    WS-VALOR-POSTADO-AL PIC     X(008).
008000*
008100*****************************************************************
008200 LINKAGE                     SECTION.
008300*****************************************************************
008400*
008500     COPY    RUCWS011.
008600*
008700*****************************************************************
008800 PROCEDURE                   DIVISION     USING
008900                                            WRD-GRUPO-MINIMO.
009000*****************************************************************
009100*
009200     PERFORM 1000-00-PROCED-PRINCIPAIS.
009300
009400     GOBACK.
009500*
009600*****************************************************************
009700 1000-00-PROCED-PRINCIPAIS   SECTION.
009800*****************************************************************
009900*
010000     MOVE    00              TO      WRD-CODRET.
010100
010200     IF      WRD-OP-POSTA
010300             PERFORM         1100-00-POSTA-VALOR
010400     ELSE
010500       IF    WRD-OP-OBTEM
010600             PERFORM         1200-00-OBTEM-MINIMO
010700       ELSE
010800             MOVE    99      TO      WRD-CODRET
010900       END-IF
011000     END-IF.
011100*
011200 1000-99-EXIT.
011300     EXIT.
011400*
011500*****************************************************************
011600 1100-00-POSTA-VALOR         SECTION.
011700*****************************************************************
011800* REGRA: O PRIMEIRO VALOR POSTADO NO LOTE TORNA-SE O MINIMO DE  *
011900* PARTIDA, MESMO QUE SEJA NEGATIVO; OS DEMAIS SO SUBSTITUEM O   *
012000* MINIMO SE FOREM MENORES QUE O ATUAL.                          *
012100*****************************************************************
012200*
012300     MOVE    WRD-VALOR       TO      WS-VALOR-POSTADO.
012400
012500     IF      WS-E-PRIMEIRA-VEZ
012600             MOVE    WS-VALOR-POSTADO
012700                             TO      WS-MINIMO-ATUAL
012800             MOVE    'N'     TO      WS-PRIMEIRA-VEZ
012900     ELSE
013000       IF    WS-VALOR-POSTADO  LESS  WS-MINIMO-ATUAL
013100             MOVE    WS-VALOR-POSTADO
013200                             TO      WS-MINIMO-ATUAL
013300       END-IF
013400     END-IF.
013500*
013600 1100-99-EXIT.
013700     EXIT.
013800*
013900*****************************************************************
014000 1200-00-OBTEM-MINIMO        SECTION.
014100*****************************************************************
014200*
014300     MOVE    WS-MINIMO-ATUAL TO      WRD-VALOR.
014400*
014500 1200-99-EXIT.
014600     EXIT.
014700*
014800*****************************************************************
014900*                   FIM DO PROGRAMA - LOGBB007                  *
015000*****************************************************************
