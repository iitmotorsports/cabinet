000100******************************************************************
000200* SISTEMA         - SIGAL - GESTAO DE ARQUIVAMENTO DE LOGS      *
000300******************************************************************
000400* AREA DE COMUNICACAO - RUCWS011 - CHAMADA DA ROTINA DE MINIMO  *
000500*                   CORRENTE LOGBB007. COPIADO NO LINKAGE        *
000600*                   SECTION DO CHAMADOR E DO CHAMADO.            *
000700******************************************************************
000800* WRD-CODOPE      - PIC X(001)  - CODIGO DA OPERACAO:            *
000900*                    'P' = POSTA UM VALOR NO ACUMULADOR         *
001000*                    'G' = OBTEM O MINIMO CORRENTE                *
001100* WRD-VALOR       - PIC S9(015) - VALOR POSTADO (OP 'P') OU      *
001200*                                 MINIMO DEVOLVIDO (OP 'G')      *
001300* WRD-CODRET      - PIC 9(002)  - CODIGO DE RETORNO (00 = OK)    *
001400******************************************************************
001500*
001600 01  WRD-GRUPO-MINIMO.
001700     03 WRD-CODOPE            PIC     X(001).
001710        88 WRD-OP-POSTA                  VALUE 'P'.
001720        88 WRD-OP-OBTEM                  VALUE 'G'.
001800     03 WRD-VALOR             PIC     S9(015).
001900     03 WRD-CODRET            PIC     9(002).
001910        88 WRD-RET-MINIMO-OK             VALUE 00.
001950     03 FILLER                PIC     X(010).
002000*
002100******************************************************************
002200* FIM DA AREA DE COMUNICACAO             RUCWS011 - LOGBB007     *
002300******************************************************************
