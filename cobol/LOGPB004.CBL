000100*****************************************************************
000200 IDENTIFICATION              DIVISION.
000300*****************************************************************
000400*
000500 PROGRAM-ID.                 LOGPB004.
000600 AUTHOR.                     CARLOS EDUARDO MOTA.
000700 INSTALLATION.               CPD - NUCLEO DE COMPETICAO.
000800 DATE-WRITTEN.               08/09/1991.
000900 DATE-COMPILED.
001000 SECURITY.                   USO INTERNO DA EQUIPE - NUCLEO CPD.
001100*
001200*****************************************************************
001300* SISTEMA......: SIGAL - SISTEMA DE GESTAO DE ARQUIVAMENTO      *
001400*                DE LOGS DE TELEMETRIA                          *
001500*****************************************************************
001600* ANALISTA.....: CARLOS EDUARDO MOTA                            *
001700* LINGUAGEM....: COBOL/BATCH                                    *
001800* PROGRAMADOR..: CARLOS EDUARDO MOTA                            *
001900* DATA.........: 08/09/1991                                     *
002000*****************************************************************
002100* OBJETIVO.....: A  PARTIR  DO  EXTRATO  DE  VARREDURA  DA      *
002200*                PASTA-RAIZ DE LOGS (CADLOGD), CRITICAR CADA    *
002300*                PASTA CANDIDATA, ACIONAR O ARQUIVAMENTO E A    *
002400*                GERACAO DA PLANILHA DE ESTATISTICAS QUANDO     *
002500*                CABIVEL, E MONTAR O CATALOGO DE LOGS (CADLOGC).*
002600*****************************************************************
002700*
002800*****************************************************************
002900*        HISTORICO DE ALTERACOES                                *
003000*****************************************************************
003100* 08/09/1991  CEM  CHAMADO-0001  PROGRAMA ORIGINAL.              *LOGPB004
003200* 14/11/1991  CEM  CHAMADO-0017  INCLUIDA CRITICA DE <ID>.TXT.   *LOGPB004
003300* 02/03/1992  JRS  CHAMADO-0033  ARQUIVAMENTO SOB DEMANDA DO     *LOGPB004
003400*                                ZIP, NUNCA REGRAVA EXISTENTE.  *
003500* 19/07/1992  JRS  CHAMADO-0048  GERACAO DE PLANILHA SO QUANDO   *LOGPB004
003600*                                NAO HOUVER .XLSX.               *
003700* 21/01/1993  CEM  CHAMADO-0061  PASSOU A RASTREAR O MENOR       *LOGPB004
003800*                                ARQUIVO DO LOTE (LOGBB007).    *
003900* 03/08/1994  MVC  CHAMADO-0090  AJUSTE NA REFERENCIA GRAVADA    *LOGPB004
004000*                                NO CATALOGO PARA O LOG BRUTO.  *
004100* 17/02/1995  MVC  CHAMADO-0102  PASSOU A AVISAR QUANDO O ID DO  *LOGPB004
004200*                                MANIFESTO DIVERGE DA PASTA.    *
004300* 05/09/1998  RPA  CHAMADO-0155  VIRADA DO SECULO - REVISAO DOS  *LOGPB004
004400*                                CAMPOS DE DATA/EPOCH P/ Y2K.   *
004500* 22/02/1999  RPA  CHAMADO-0156  TESTES DE REGRESSAO PARA Y2K    *LOGPB004
004600*                                CONCLUIDOS SEM PENDENCIAS.      *
004700* 11/05/2001  DCF  CHAMADO-0190  DUMP DE CONTADORES NO ABEND.    *LOGPB004
004800* 30/10/2006  DCF  CHAMADO-0233  PADRONIZADO CODIGO DE REJEITO   *LOGPB004
004900*                                COM A FAIXA 061/062/063.       *
004920* 11/03/2014  MVC  CHAMADO-0304  LOGC-DATA PASSOU A SER GRAVADA  *LOGPB004
004940*                                JA CONVERTIDA (AAAA-MM-DD) PELA *
004960*                                NOVA OPERACAO 'D' DA LOGBB006,  *
004970*                                EM VEZ DA DATA-EPOCH CRUA; E A  *
004980*                                MENSAGEM DO CHAMADO 061 DEIXOU  *
004985*                                DE FALAR EM 'POSITIVO' (PASTA   *
004990*                                '0000000000' TAMBEM E VALIDA).  *
005000*****************************************************************
005100 ENVIRONMENT                 DIVISION.
005200*****************************************************************
005300 CONFIGURATION               SECTION.
005400*****************************************************************
005500 SPECIAL-NAMES.              C01             IS    TOP-OF-FORM
005600                              UPSI-0          ON    STATUS
005700                                               IS    WS-UPSI-ON
005800                                               OFF   STATUS
005900                                               IS    WS-UPSI-OFF.
006100*****************************************************************
006200 INPUT-OUTPUT                SECTION.
006300*****************************************************************
006400 FILE-CONTROL.
006500*****************************************************************
006600* INPUT..: CADLOGD - EXTRATO DE VARREDURA DA RAIZ  - LRECL= 100 *
006700*****************************************************************
006800*
006900     SELECT  CADLOGD  ASSIGN  TO  UT-S-CADLOGD
007000             FILE     STATUS  IS  WS-FS-CADLOGD.
007100*
007200*****************************************************************
007300* OUTPUT.: CADLOGC - CATALOGO DE LOGS              - LRECL= 810 *
007400*****************************************************************
007500*
007600     SELECT  CADLOGC  ASSIGN  TO  UT-S-CADLOGC
007700             FILE     STATUS  IS  WS-FS-CADLOGC.
007800*
007900*****************************************************************
008000 DATA                        DIVISION.
008100*****************************************************************
008200 FILE                        SECTION.
008300*****************************************************************
008400* INPUT..: CADLOGD - EXTRATO DE VARREDURA DA RAIZ  - LRECL= 100 *
008500*****************************************************************
008600*
008700 FD  CADLOGD
008800     RECORDING  MODE      IS  F
008900     LABEL      RECORD    IS  STANDARD
009000     BLOCK      CONTAINS  0   RECORDS.
009100*
009200 01      REG-CADLOGD         PIC     X(100).
009300*
009400*****************************************************************
009500* OUTPUT.: CADLOGC - CATALOGO DE LOGS              - LRECL= 810 *
009600*****************************************************************
009700*
009800 FD  CADLOGC
009900     RECORDING  MODE      IS  F
010000     LABEL      RECORD    IS  STANDARD
010100     BLOCK      CONTAINS  0   RECORDS.
010200*
010300 01      REG-CADLOGC         PIC     X(810).
010400*
010500*****************************************************************
010600 WORKING-STORAGE             SECTION.
010700*****************************************************************
010800*
010900 01      WS-UPSI-ON          PIC     X(003) VALUE SPACES.
011000 01      WS-UPSI-OFF         PIC     X(003) VALUE SPACES.
011100*
011200 01      WS-FS-CADLOGD       PIC     9(002) VALUE ZEROS.
011300 01      WS-FS-CADLOGC       PIC     9(002) VALUE ZEROS.
011400*
011500*****************************************************************
011600*        TOTAIS DE PROCESSAMENTO DO LOTE                        *
011700*****************************************************************
011800*
011900 01      WS-TOTAIS-CARGA.
012000   03    WS-LID-CADLOGD      PIC     9(009) COMP VALUE ZERO.
012010   03    WS-GRV-CADLOGC      PIC     9(009) COMP VALUE ZERO.
012020   03    WS-REJ-CADLOGD      PIC     9(009) COMP VALUE ZERO.
012030   03    FILLER              PIC     X(006) VALUE SPACES.
012300*
012400 01      FILLER              REDEFINES      WS-TOTAIS-CARGA.
012500   03    WS-TOTAIS-BYTES     PIC     X(033).
012600*
012700 01      WS-EDICAO           PIC     Z.ZZZ.ZZ9.
012800 01      WS-EDICAO-TAM       PIC     -(014)9.
012900*
013000 01      WS-ERRO             PIC     9(003) VALUE ZEROS.
013100 01      WS-MOTIVO           PIC     X(040) VALUE SPACES.
013200*
013300*****************************************************************
013400*        CHAVE DA PASTA CANDIDATA, VISTA ALTERNATIVA NUMERICA   *
013500*****************************************************************
013600*
013700 01      WS-CHAVE-PASTA      PIC     X(009) VALUE SPACES.
013800 01      FILLER              REDEFINES      WS-CHAVE-PASTA.
013900   03    WS-CHAVE-PASTA-NUM  PIC     9(009).
014000*
014100*****************************************************************
014200*        TAMANHO DO ZIP CORRENTE, VISTA ALTERNATIVA SINAL       *
014300*****************************************************************
014400*
014500 01      WS-TAM-ZIP-BYTES    PIC     S9(015) COMP VALUE ZERO.
014600 01      FILLER              REDEFINES      WS-TAM-ZIP-BYTES.
014700   03    WS-TAM-ZIP-SINAL    PIC     X(008).
014800*
014900 01      WS-TAMANHO-HUMANO   PIC     X(020) VALUE SPACES.
015000 01      WS-SHEET-EXISTE     PIC     X(001) VALUE 'N'.
015010    88   WS-PLANILHA-EXISTE               VALUE 'Y'.
015020    88   WS-PLANILHA-AUSENTE              VALUE 'N'.
015100*
015200*****************************************************************
015300*        NOME DO SUBPROGRAMA UTILITARIO E DO MINIMO CORRENTE    *
015400*****************************************************************
015500*
015600 01      WS-LOGBB006         PIC     X(008) VALUE 'LOGBB006'.
015700 01      WS-LOGBB007         PIC     X(008) VALUE 'LOGBB007'.
015800 01      WS-LOGPB006         PIC     X(008) VALUE 'LOGPB006'.
015900*
016000*****************************************************************
016100*        AREA REPASSADA AO LOGPB006 NA GERACAO DA PLANILHA      *
016200*****************************************************************
016300*
016400 01      LK-GRUPO-STAT.
016500   03    LK-ID-STAT          PIC     9(009).
016600   03    LK-CODRET-STAT      PIC     9(002).
016650   03    FILLER              PIC     X(005).
016700*
016800*****************************************************************
016900*        VARIAVEIS PARA TRATAMENTO DE ABEND                     *
017000*****************************************************************
017100*
017200 01      WS-ACESSO-ARQ       PIC     X(013) VALUE SPACES.
017300 01      WS-DDNAME-ARQ       PIC     X(008) VALUE SPACES.
017400 01      WS-FS-ARQ           PIC     9(002) VALUE ZEROS.
017500*
017600 77      WS-PTO-ERRO         PIC     9(003) VALUE ZEROS.
017700 01      WS-SUB-ROTINA       PIC     X(008) VALUE SPACES.
017800*
017900*****************************************************************
018000* INPUT..: CADLOGD - EXTRATO DE VARREDURA DA RAIZ  - LRECL= 100 *
018100*****************************************************************
018200*
018300     COPY    COBI2001.
018400*
018500*****************************************************************
018600* OUTPUT.: CADLOGC - CATALOGO DE LOGS              - LRECL= 810 *
018700*****************************************************************
018800*
018900     COPY    COBO2001.
019000*
019100*****************************************************************
019200* AREA DE COMUNICACAO COM O LOGBB006 (ROTINA UTILITARIA)        *
019300*****************************************************************
019400*
019500     COPY    RUCWS010.
019600*
019700*****************************************************************
019800* AREA DE COMUNICACAO COM O LOGBB007 (MINIMO CORRENTE)          *
019900*****************************************************************
020000*
020100     COPY    RUCWS011.
020200*
020300*****************************************************************
020400 LINKAGE                     SECTION.
020500*****************************************************************
020600 PROCEDURE                   DIVISION.
020700*****************************************************************
020800*
020900     PERFORM 0100-00-PROCED-INICIAIS.
021000
021100     PERFORM 1000-00-PROCED-PRINCIPAIS
021200       UNTIL WS-FS-CADLOGD EQUAL 10.
021300
021400     PERFORM 3000-00-PROCED-FINAIS.
021500
021600     GOBACK.
021700*
021800*****************************************************************
021900 0100-00-PROCED-INICIAIS     SECTION.
022000*****************************************************************
022100*
022200     OPEN    INPUT   CADLOGD
022300             OUTPUT  CADLOGC.
022400
022500     MOVE   ' NA ABERTURA '  TO      WS-ACESSO-ARQ.
022600
022700     MOVE    001             TO      WS-PTO-ERRO.
022800
022900     PERFORM 0200-00-TESTA-FILE-STATUS.
023000
023100     PERFORM 0500-00-LEITURA-CADLOGD.
023200
023300     IF      WS-FS-CADLOGD   EQUAL   10
023400             DISPLAY
023500             '******************* LOGPB004 ******************'
023600             DISPLAY
023700             '*                                             *'
023800             DISPLAY
023900             '*      ARQUIVO CADLOGD ESTA VAZIO - SEM       *'
024000             DISPLAY
024100             '*      PASTAS CANDIDATAS NESTA EXECUCAO       *'
024200             DISPLAY
024300             '*                                             *'
024400     END-IF.
024500*
024600 0100-99-EXIT.
024700     EXIT.
024800*
024900*****************************************************************
025000 0200-00-TESTA-FILE-STATUS   SECTION.
025100*****************************************************************
025200*
025300     PERFORM 0300-00-TESTA-FS-CADLOGD.
025400
025500     PERFORM 0400-00-TESTA-FS-CADLOGC.
025600*
025700 0200-99-EXIT.
025800     EXIT.
025900*
026000*****************************************************************
026100 0300-00-TESTA-FS-CADLOGD    SECTION.
026200*****************************************************************
026300*
026400     IF      WS-FS-CADLOGD NOT EQUAL 00 AND 10
026500             MOVE 'CADLOGD'  TO      WS-DDNAME-ARQ
026600             MOVE  WS-FS-CADLOGD
026700                             TO      WS-FS-ARQ
026800             PERFORM         0999-00-ABEND-ARQ
026900     END-IF.
027000*
027100 0300-99-EXIT.
027200     EXIT.
027300*
027400*****************************************************************
027500 0400-00-TESTA-FS-CADLOGC    SECTION.
027600*****************************************************************
027700*
027800     IF      WS-FS-CADLOGC NOT EQUAL 00
027900             MOVE 'CADLOGC'  TO      WS-DDNAME-ARQ
028000             MOVE  WS-FS-CADLOGC
028100                             TO      WS-FS-ARQ
028200             PERFORM         0999-00-ABEND-ARQ
028300     END-IF.
028400*
028500 0400-99-EXIT.
028600     EXIT.
028700*
028800*****************************************************************
028900 0500-00-LEITURA-CADLOGD     SECTION.
029000*****************************************************************
029100*
029200     READ    CADLOGD         INTO    REG-LOGD.
029300
029400     MOVE   ' NA LEITURA '   TO      WS-ACESSO-ARQ.
029500
029600     MOVE    002             TO      WS-PTO-ERRO.
029700
029800     PERFORM 0300-00-TESTA-FS-CADLOGD.
029900
030000     IF      WS-FS-CADLOGD   EQUAL   00
030100             ADD 001         TO      WS-LID-CADLOGD
030200     END-IF.
030300*
030400 0500-99-EXIT.
030500     EXIT.
030600*
030700*****************************************************************
030800 1000-00-PROCED-PRINCIPAIS   SECTION.
030900*****************************************************************
031000*
031100     MOVE    ZEROS           TO      WS-ERRO.
031200
031300     PERFORM 1100-00-CRITICA-PASTA.
031400
031500     IF      WS-ERRO         EQUAL   ZEROS
031600             PERFORM         1200-00-CRITICA-MANIFESTO
031700     END-IF.
031800
031900     IF      WS-ERRO         EQUAL   ZEROS
032000             PERFORM         1300-00-CRITICA-LOGTXT
032100     END-IF.
032200
032300     IF      WS-ERRO         EQUAL   ZEROS
032400             PERFORM         1400-00-PROCESSA-ESTATISTICAS
032500             PERFORM         1500-00-PROCESSA-ARQUIVO
032600             PERFORM         1600-00-GRAVACAO-CADLOGC
032700     ELSE
032800             PERFORM         1700-00-AVISA-REJEITADO
032900     END-IF.
033000
033100     PERFORM 0500-00-LEITURA-CADLOGD.
033200*
033300 1000-99-EXIT.
033400     EXIT.
033500*
033600*****************************************************************
033700 1100-00-CRITICA-PASTA       SECTION.
033800*****************************************************************
033900* REGRA: A ENTRADA DE TOPO SO E CANDIDATA A LOG SE O NOME FOR   *
034000* COMPOSTO INTEIRAMENTE POR DIGITOS DECIMAIS.                   *
034100*****************************************************************
034200*
034300     MOVE    LOGD-NOME-PASTA TO      WRD-CAMPO-ENT.
034400     MOVE    'V'             TO      WRD-CODOPE.
034500     MOVE    00              TO      WRD-CODRET.
034600
034700     CALL    WS-LOGBB006     USING   WRD-GRUPO-UTIL
034800     END-CALL.
034900
035000     IF      NOT WRD-RET-OK AND NOT WRD-RET-ENTRADA-INVALIDA
035100             MOVE    010     TO      WS-PTO-ERRO
035200             MOVE 'LOGBB006' TO      WS-SUB-ROTINA
035300             PERFORM         0998-00-ABEND-SUB
035400     END-IF.
035500
035600     IF      WRD-RET-ENTRADA-INVALIDA
035700             MOVE 061        TO      WS-ERRO
035800             MOVE 'NOME DA PASTA NAO E UM INTEIRO VALIDO'
035900                             TO      WS-MOTIVO
036000     ELSE
036100             MOVE    LOGD-NOME-PASTA
036200                             TO      WS-CHAVE-PASTA
036300             IF      WS-CHAVE-PASTA-NUM NOT EQUAL LOGD-ID
036400                     DISPLAY '* AVISO - ID DO MANIFESTO (' LOGD-ID
036500                     ') DIFERE DA PASTA (' LOGD-NOME-PASTA ') *'
036600             END-IF
036700     END-IF.
036800*
036900 1100-99-EXIT.
037000     EXIT.
037100*
037200*****************************************************************
037300 1200-00-CRITICA-MANIFESTO   SECTION.
037400*****************************************************************
037500* REGRA: SO SEGUE SE O MANIFEST.JSON EXISTIR E TIVER SIDO       *
037600* DECODIFICADO COM SUCESSO EM LOG-MANIFEST.                     *
037700*****************************************************************
037800*
037900     IF      LOGD-MANIF-EXISTE NOT EQUAL 'Y'
038000             MOVE 062        TO      WS-ERRO
038100             MOVE 'MANIFEST.JSON NAO EXISTE NA PASTA'
038200                             TO      WS-MOTIVO
038300     ELSE
038400       IF    LOGD-MANIF-VALIDO NOT EQUAL 'Y'
038500             MOVE 062        TO      WS-ERRO
038600             MOVE 'MANIFEST.JSON NAO PARSEOU COMO VALIDO'
038700                             TO      WS-MOTIVO
038800       END-IF
038900     END-IF.
039000*
039100 1200-99-EXIT.
039200     EXIT.
039300*
039400*****************************************************************
039500 1300-00-CRITICA-LOGTXT      SECTION.
039600*****************************************************************
039700* REGRA: O <ID>.TXT E EXIGIDO PELO ID DECODIFICADO DO MANIFESTO,*
039800* NAO NECESSARIAMENTE O NOME DA PASTA.                          *
039900*****************************************************************
040000*
040100     IF      LOGD-LOGTXT-EX  NOT EQUAL 'Y'
040200             MOVE 063        TO      WS-ERRO
040300             MOVE '<ID>.TXT NAO EXISTE PARA ESTE LOG'
040400                             TO      WS-MOTIVO
040500     END-IF.
040600*
040700 1300-99-EXIT.
040800     EXIT.
040900*
041000*****************************************************************
041100 1400-00-PROCESSA-ESTATISTICAS SECTION.
041200*****************************************************************
041300* REGRA: A PLANILHA SO E (RE)GERADA QUANDO HOUVER .STATS E NAO  *
041400* HOUVER AINDA .XLSX; UMA PLANILHA EXISTENTE NUNCA E REFEITA.   *
041500* A GERACAO EM SI E DELEGADA AO LOGPB006, QUE OPERA SOBRE AS    *
041600* DDS DO LOG CORRENTE (REALOCADAS PELA JCL, FORA DO ESCOPO      *
041700* DESTE PROGRAMA).                                              *
041800*****************************************************************
041900*
042000     IF      LOGD-STATS-EX   EQUAL   'Y'   AND
042100             LOGD-XLSX-EX    EQUAL   'N'
042200             MOVE    LOGD-ID TO      LK-ID-STAT
042300             MOVE    00      TO      LK-CODRET-STAT
042400
042500             CALL    WS-LOGPB006  USING  LK-GRUPO-STAT
042600             END-CALL
042700
042800             IF      LK-CODRET-STAT  EQUAL  00
042900                     MOVE    'Y'     TO      WS-SHEET-EXISTE
043000             ELSE
043100                     MOVE    'N'     TO      WS-SHEET-EXISTE
043200                     DISPLAY '* AVISO - FALHA NA GERACAO DA '
043300                     'PLANILHA DO LOG ' LOGD-ID ' *'
043400             END-IF
043500     ELSE
043600             MOVE    LOGD-XLSX-EX    TO      WS-SHEET-EXISTE
043700     END-IF.
043800*
043900 1400-99-EXIT.
044000     EXIT.
044100*
044200*****************************************************************
044300 1500-00-PROCESSA-ARQUIVO    SECTION.
044400*****************************************************************
044500* REGRA: O ZIP SO E CRIADO SE AINDA NAO EXISTIR; O SIZE DO      *
044600* CATALOGO E SEMPRE RECALCULADO A PARTIR DO ZIP ATUAL.          *
044700*****************************************************************
044800*
044900     MOVE    LOGD-ZIP-BYTES  TO      WS-TAM-ZIP-BYTES.
045000
045100     IF      WS-TAM-ZIP-BYTES LESS ZEROS
045200             DISPLAY '* AVISO - TAMANHO NEGATIVO NO LOG '
045300             LOGD-ID ' - BYTES=' WS-TAM-ZIP-SINAL ' *'
045400     END-IF.
045500
045600     MOVE    'A'             TO      WRD-CODOPE.
045700     MOVE    LOGD-ZIP-EX     TO      WRD-FLAG-ENT.
045800     MOVE    LOGD-ZIP-BYTES  TO      WRD-BYTES-ENT.
045900
046000     CALL    WS-LOGBB006     USING   WRD-GRUPO-UTIL
046100     END-CALL.
046200
046300     IF      NOT WRD-RET-OK AND NOT WRD-RET-JA-ARQUIVADO
046400             MOVE    011     TO      WS-PTO-ERRO
046500             MOVE 'LOGBB006' TO      WS-SUB-ROTINA
046600             PERFORM         0998-00-ABEND-SUB
046700     END-IF.
046800
046900     MOVE    'H'             TO      WRD-CODOPE.
047000
047100     CALL    WS-LOGBB006     USING   WRD-GRUPO-UTIL
047200     END-CALL.
047300
047400     IF      NOT WRD-RET-OK
047500             MOVE    012     TO      WS-PTO-ERRO
047600             MOVE 'LOGBB006' TO      WS-SUB-ROTINA
047700             PERFORM         0998-00-ABEND-SUB
047800     END-IF.
047900
048000     MOVE    WRD-CAMPO-SAI   TO      WS-TAMANHO-HUMANO.
048100
048200     MOVE    'P'             TO      WRD-CODOPE.
048300     MOVE    LOGD-ZIP-BYTES  TO      WRD-VALOR  OF WRD-GRUPO-MINIMO.
048400
048500     CALL    WS-LOGBB007     USING   WRD-GRUPO-MINIMO
048600     END-CALL.
048700*
048800 1500-99-EXIT.
048900     EXIT.
049000*
049100*****************************************************************
049200 1600-00-GRAVACAO-CADLOGC    SECTION.
049300*****************************************************************
049310* REGRA: LOGC-DATA E A DATA DA SESSAO JA FORMATADA (AAAA-MM-DD); *
049320* A DATA-EPOCH DO MANIFESTO (LOGD-DATA) E CONVERTIDA PELA        *
049330* OPERACAO 'D' DA LOGBB006 ANTES DA GRAVACAO NO CADLOGC.         *
049340*****************************************************************
049350*
049500     MOVE    SPACES          TO      REG-LOGC.
049600
049700     MOVE    LOGD-ID         TO      LOGC-ID.
049710     MOVE    LOGD-DATA       TO      WRD-BYTES-ENT.
049720     MOVE    'D'             TO      WRD-CODOPE.
049730
049740     CALL    WS-LOGBB006     USING   WRD-GRUPO-UTIL
049745     END-CALL.
049750
049760     IF      NOT WRD-RET-OK
049770             MOVE    013     TO      WS-PTO-ERRO
049780             MOVE 'LOGBB006' TO      WS-SUB-ROTINA
049790             PERFORM         0998-00-ABEND-SUB
049795     END-IF.
049796
049797     MOVE    WRD-CAMPO-SAI (1:10)
049798                             TO      LOGC-DATA.
049900     MOVE    WS-TAMANHO-HUMANO
050000                             TO      LOGC-TAMANHO.
050100     MOVE    WS-SHEET-EXISTE TO      LOGC-SHEET-EX.
050200
050300     IF      WS-PLANILHA-EXISTE
050400             STRING  LOGD-ID DELIMITED BY SIZE
050500                     '.XLSX' DELIMITED BY SIZE
050600                     INTO    LOGC-SHEET-REF
050700     ELSE
050800             MOVE    SPACES  TO      LOGC-SHEET-REF
050900     END-IF.
051000
051100     STRING  LOGD-ID         DELIMITED BY SIZE
051200             '.ZIP'          DELIMITED BY SIZE
051300             INTO            LOGC-ZIP-REF.
051400
051500     STRING  LOGD-ID         DELIMITED BY SIZE
051600             '.TXT'          DELIMITED BY SIZE
051700             INTO            LOGC-LOG-REF.
051800
051900     WRITE   REG-CADLOGC     FROM    REG-LOGC.
052000
052100     MOVE   ' NA GRAVACAO '  TO      WS-ACESSO-ARQ.
052200
052300     MOVE    003             TO      WS-PTO-ERRO.
052400
052500     PERFORM 0400-00-TESTA-FS-CADLOGC.
052600
052700     ADD     001             TO      WS-GRV-CADLOGC.
052800*
052900 1600-99-EXIT.
053000     EXIT.
053100*
053200*****************************************************************
053300 1700-00-AVISA-REJEITADO     SECTION.
053400*****************************************************************
053500*
053600     DISPLAY '* PASTA REJEITADA.: ' LOGD-NOME-PASTA
053700     ' - CODIGO ' WS-ERRO ' *'.
053800     DISPLAY '* MOTIVO..........: ' WS-MOTIVO ' *'.
053900
054000     ADD     001             TO      WS-REJ-CADLOGD.
054100*
054200 1700-99-EXIT.
054300     EXIT.
054400*
054500*****************************************************************
054600 3000-00-PROCED-FINAIS       SECTION.
054700*****************************************************************
054800*
054900     CLOSE   CADLOGD
055000             CADLOGC.
055100
055200     MOVE   'NO FECHAMENTO'  TO      WS-ACESSO-ARQ.
055300
055400     MOVE    004             TO      WS-PTO-ERRO.
055500
055600     PERFORM 0200-00-TESTA-FILE-STATUS.
055700
055800     PERFORM 3100-00-MONTA-ESTATISTICA.
055900*
056000 3000-99-EXIT.
056100     EXIT.
056200*
056300*****************************************************************
056400 3100-00-MONTA-ESTATISTICA   SECTION.
056500*****************************************************************
056600*
056700     MOVE    'G'             TO      WRD-CODOPE.
056800
056900     CALL    WS-LOGBB007     USING   WRD-GRUPO-MINIMO
057000     END-CALL.
057100
057200     MOVE    WRD-VALOR  OF WRD-GRUPO-MINIMO
057300                             TO      WS-EDICAO-TAM.
057400
057500     DISPLAY '******************* LOGPB004 ******************'.
057600     DISPLAY '*                                             *'.
057700     DISPLAY '*        ESTATISTICA DE PROCESSAMENTO         *'.
057800     DISPLAY '*                                             *'.
057900     DISPLAY '******************* LOGPB004 ******************'.
058000     DISPLAY '*                                             *'.
058100     MOVE    WS-LID-CADLOGD  TO      WS-EDICAO.
058200     DISPLAY '* PASTAS VARRIDAS.......- CADLOGD.: ' WS-EDICAO
058300     ' *'.
058400     MOVE    WS-GRV-CADLOGC  TO      WS-EDICAO.
058500     DISPLAY '* LOGS CATALOGADOS......- CADLOGC.: ' WS-EDICAO
058600     ' *'.
058700     MOVE    WS-REJ-CADLOGD  TO      WS-EDICAO.
058800     DISPLAY '* PASTAS REJEITADAS.....- CADLOGD.: ' WS-EDICAO
058900     ' *'.
059000     DISPLAY '* MENOR ARQUIVO DO LOTE (BYTES)...: ' WS-EDICAO-TAM
059100     ' *'.
059200     DISPLAY '*                                             *'.
059300     DISPLAY '******************* LOGPB004 ******************'.
059400*
059500 3100-99-EXIT.
059600     EXIT.
059700*
059800*****************************************************************
059900 0998-00-ABEND-SUB           SECTION.
060000*****************************************************************
060100*
060200     MOVE    12              TO      RETURN-CODE.
060300
060400     DISPLAY '******************* LOGPB004 ******************'.
060500     DISPLAY '*                                             *'.
060600     DISPLAY '*      TERMINO ANORMAL DE PROCESSAMENTO       *'.
060700     DISPLAY '*                                             *'.
060800     DISPLAY '******************* LOGPB004 ******************'.
060900     DISPLAY '*                                             *'.
061000     DISPLAY '* PROBLEMAS NO ACESSO A SUBROTINA ' WS-SUB-ROTINA
061100     '    *'.
061200     DISPLAY '*                                             *'.
061300     DISPLAY '*           PONTO COM ERRO...: ' WS-PTO-ERRO
061400     '            *'.
061500     DISPLAY '*                                             *'.
061600     DISPLAY '* DUMP DE CONTADORES..........: ' WS-TOTAIS-BYTES.
061700     DISPLAY '*                                             *'.
061800     DISPLAY '******************* LOGPB004 ******************'.
061900     DISPLAY '*     P R O G R A M A  C A N C E L A D O      *'.
062000     DISPLAY '******************* LOGPB004 ******************'.
062100
062200*    CALL    'IBM'.
062300
062400     GOBACK.
062500*
062600 0998-00-EXIT.
062700     EXIT.
062800*
062900*****************************************************************
063000 0999-00-ABEND-ARQ           SECTION.
063100*****************************************************************
063200*
063300     MOVE    12              TO      RETURN-CODE.
063400
063500     DISPLAY '******************* LOGPB004 ******************'.
063600     DISPLAY '*                                             *'.
063700     DISPLAY '*      TERMINO ANORMAL DE PROCESSAMENTO       *'.
063800     DISPLAY '*                                             *'.
063900     DISPLAY '******************* LOGPB004 ******************'.
064000     DISPLAY '*                                             *'.
064100     DISPLAY '* PROBLEMAS ' WS-ACESSO-ARQ ' DO ARQUIVO '
064200     WS-DDNAME-ARQ ' *'.
064300     DISPLAY '*                                             *'.
064400     DISPLAY '*             FILE STATUS....: ' WS-FS-ARQ
064500     '             *'.
064600     DISPLAY '*                                             *'.
064700     DISPLAY '*           PONTO COM ERRO...: ' WS-PTO-ERRO
064800     '            *'.
064900     DISPLAY '*                                             *'.
065000     DISPLAY '* DUMP DE CONTADORES..........: ' WS-TOTAIS-BYTES.
065100     DISPLAY '*                                             *'.
065200     DISPLAY '******************* LOGPB004 ******************'.
065300     DISPLAY '*     P R O G R A M A  C A N C E L A D O      *'.
065400     DISPLAY '******************* LOGPB004 ******************'.
065500
065600*    CALL    'IBM'.
065700
065800     GOBACK.
065900*
066000 0999-00-EXIT.
066100     EXIT.
066200*
066300*****************************************************************
066400*                   FIM DO PROGRAMA - LOGPB004                  *
066500*****************************************************************
