000100******************************************************************
000200* SISTEMA         - SIGAL - GESTAO DE ARQUIVAMENTO DE LOGS      *
000300******************************************************************
000400* BOOK DO ARQUIVO DE ENTRADA - CADLOGD         - LRECL 100 BYTES *
000500******************************************************************
000600* NOME DO BOOK    - COBI2001 - EXTRATO DE VARREDURA DA PASTA-RAIZ*
000700*                   DE LOGS, UMA LINHA POR ENTRADA DE TOPO,      *
000800*                   JA RESOLVIDO O MANIFESTO/ARQUIVOS-FILHOS     *
000900*                   PELO PASSO DE VARREDURA QUE ANTECEDE O LOGPB004*
001000******************************************************************
001100* REG-LOGD        - PIC X(100)        - REG. TOTAL DO ARQUIVO    *
001200******************************************************************
001300* LOGD-NOME-PASTA - PIC X(009)        - NOME DA ENTRADA DE TOPO  *
001400* LOGD-MANIF-EXISTE-PIC X(001)        - 'Y'/'N' MANIFEST.JSON    *
001500* LOGD-MANIF-VALIDO-PIC X(001)        - 'Y'/'N' MANIFESTO OK     *
001600* LOGD-ID         - PIC 9(009)        - ID DO LOG NO MANIFESTO   *
001700* LOGD-DATA       - PIC 9(010)        - EPOCH DO INICIO DA SESSAO*
001800* LOGD-DATA-UPLOAD- PIC 9(010)        - EPOCH DO FIM DO UPLOAD   *
001900* LOGD-LOGTXT-EX  - PIC X(001)        - 'Y'/'N' <ID>.TXT EXISTE  *
002000* LOGD-STATS-EX   - PIC X(001)        - 'Y'/'N' <ID>.STATS EXISTE*
002100* LOGD-XLSX-EX    - PIC X(001)        - 'Y'/'N' <ID>.XLSX EXISTE*
002200* LOGD-ZIP-EX     - PIC X(001)        - 'Y'/'N' <ID>.ZIP EXISTE *
002300* LOGD-ZIP-BYTES  - PIC S9(015)       - TAMANHO ATUAL DA PASTA   *
002400*                                       (OU DO ZIP), EM BYTES    *
002450* OS CONDICIONAIS 88 ABAIXO EVITAM REPETIR OS LITERAIS 'Y'/'N'   *
002460* PELOS PROGRAMAS QUE COPIAM ESTE BOOK (VIDE LOGPB004, LOGBB006).*
002500* FILLER          - PIC X(041)        - AREA LIVRE               *
002600******************************************************************
002700*
002800 01          REG-LOGD.
002900   03        LOGD-NOME-PASTA     PIC     X(009).
003000   03        LOGD-MANIF-EXISTE   PIC     X(001).
003010      88     LOGD-MANIF-OK                    VALUE 'Y'.
003020      88     LOGD-MANIF-AUSENTE               VALUE 'N'.
003100   03        LOGD-MANIF-VALIDO   PIC     X(001).
003110      88     LOGD-MANIFESTO-VALIDO            VALUE 'Y'.
003120      88     LOGD-MANIFESTO-INVALIDO          VALUE 'N'.
003200   03        LOGD-ID             PIC     9(009).
003300   03        LOGD-DATA           PIC     9(010).
003400   03        LOGD-DATA-UPLOAD    PIC     9(010).
003500   03        LOGD-LOGTXT-EX      PIC     X(001).
003510      88     LOGD-LOGTXT-PRESENTE             VALUE 'Y'.
003600   03        LOGD-STATS-EX       PIC     X(001).
003610      88     LOGD-STATS-PRESENTE              VALUE 'Y'.
003700   03        LOGD-XLSX-EX        PIC     X(001).
003710      88     LOGD-XLSX-PRESENTE               VALUE 'Y'.
003800   03        LOGD-ZIP-EX         PIC     X(001).
003810      88     LOGD-ZIP-PRESENTE                VALUE 'Y'.
003900   03        LOGD-ZIP-BYTES      PIC     S9(015).
004000   03        FILLER              PIC     X(041).
004100*
004200******************************************************************
004300* FIM DO BOOK DO ARQUIVO DE ENTRADA      SEQ. - INPUT  - CADLOGD *
004400******************************************************************
